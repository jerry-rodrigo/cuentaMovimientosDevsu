000100*////////////////////// (CPCLIEN) //////////////////////////////
000200******************************************************************
000300* COPYBOOK: CPCLIEN                                              *
000400* LIBRARY : KC02803.ALU9999.CURSOS.COPYLIB(CPCLIEN)              *
000500* LAYOUT  : REFERENCIA DE CLIENTES  (CLIENTE-FILE)               *
000600* ORGANIZACION DEL ARCHIVO: SEQUENTIAL                           *
000700*           (NO EXISTE ACCESO DIRECTO POR CLAVE A CLIENTE-FILE;  *        
000800*            SE CARGA COMPLETA EN LA TABLA WS-TAB-CLIENTE Y SE   *        
000900*            BUSCA POR CLI-CLIENTE-ID CON SEARCH ALL)            *        
001000* LARGO REGISTRO = 74 BYTES                                      *
001100*-----------------------------------------------------------------
001200* HISTORIA DE CAMBIOS                                            *
001300* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
001400* 2022-02-08  DHS    KC-02011   ALTA INICIAL DEL COPY. SE PASA   *        
001500*                               LA REFERENCIA DE CLIENTES A UN  *         
001600*                               ARCHIVO PLANO CARGADO EN TABLA  *         
001700*                               (VER NOTA DE ORGANIZACION DEL   *         
001800*                               ARCHIVO MAS ARRIBA)             *         
001900******************************************************************
002000 01  CLIENTE-REG.
002100*----- IDENTIFICADOR NUMERICO DEL CLIENTE ------------------------
002200     03  CLI-CLIENTE-ID          PIC 9(09).
002300*----- NOMBRE PARA VISUALIZACION EN LISTADOS ---------------------
002400     03  CLI-CLIENTE-NOMBRE      PIC X(60).
002500*----- RESERVADO PARA USO FUTURO ---------------------------------
002600     03  FILLER                  PIC X(05)    VALUE SPACES.

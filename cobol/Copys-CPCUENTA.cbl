000100*////////////////////// (CPCUENTA) /////////////////////////////
000200******************************************************************
000300* COPYBOOK: CPCUENTA                                             *
000400* LIBRARY : KC02803.ALU9999.CURSOS.COPYLIB(CPCUENTA)             *
000500* LAYOUT  : MAESTRO DE CUENTAS  (CUENTA-FILE)                    *
000600* ORGANIZACION DEL ARCHIVO: RELATIVE, CLAVE = WS-CTA-RRN         *
000700*           (DERIVADA DE CTA-ID-CUENTA EN EL PROGRAMA QUE ABRE   *
000800*            EL ARCHIVO -- NO EXISTE ACCESO INDEXADO EN ESTE     *
000900*            AMBIENTE, SE EMULA CLAVE POR RRN)                   *
001000* LARGO REGISTRO = 94 BYTES                                      *
001100*-----------------------------------------------------------------
001200* HISTORIA DE CAMBIOS                                            *
001300* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
001400* 2015-03-11  RCV    KC-01120   ALTA INICIAL DEL COPY (CONVERSION*
001500*                               DESDE EL VIEJO MAESTRO DE        *
001600*                               TARJETAS BANK1/BANK5)            *
001700* 2016-07-05  RCV    KC-01344   AGREGADO CTA-CLIENTE-ID PARA     *
001800*                               VINCULAR CON EL MAESTRO DE       *
001900*                               CLIENTES (ANTES SE BUSCABA POR   *
002000*                               NRO DE TARJETA)                  *
002100* 1998-11-02  JMP    KC-00087   AJUSTE DE FECHAS A 4 DIGITOS DE  *
002200*                               ANIO (Y2K) EN LOS CAMPOS DE      *
002300*                               CONTROL DE ESTE COPY             *
002400* 2021-09-14  DHS    KC-02011   AGREGADO REDEFINES DE VOLCADO    *
002500*                               (DUMP) DEL SALDO ACTUAL          *
002600******************************************************************
002700 01  CUENTA-REG.
002800*----- CLAVE PRIMARIA (SUSTITUTA) --------------------------------
002900     03  CTA-ID-CUENTA           PIC 9(09).
003000*----- NUMERO DE CUENTA VISIBLE AL CLIENTE, UNICO, NO NULO -------
003100     03  CTA-NUMERO-CUENTA       PIC X(20).
003200*----- TIPO DE CUENTA (AHORRO, CORRIENTE, ...) -------------------
003300*      VALORES USUALES: 'AHORRO    ' , 'CORRIENTE '
003400     03  CTA-TIPO-CUENTA         PIC X(20).
003500         88  CTA-TIPO-AHORRO     VALUE 'AHORRO              '.
003600         88  CTA-TIPO-CORRIENTE  VALUE 'CORRIENTE           '.
003700*----- SALDO INICIAL (APERTURA), 2 DECIMALES ---------------------
003800     03  CTA-SALDO-INICIAL       PIC S9(9)V99 COMP-3.
003900*----- SALDO ACTUAL, SE MANTIENE AL DIA CON CADA MOVIMIENTO ------
004000     03  CTA-SALDO-ACTUAL        PIC S9(9)V99 COMP-3.
004100*----- VOLCADO (DUMP) DEL SALDO ACTUAL, 6 BYTES EMPAQUETADOS EN --
004150*      BRUTO; SOLO PARA DISPLAY DE DIAGNOSTICO EN DESCUADRES,   -
004175*      JAMAS PARA ARITMETICA (KC-02011)                        -
004200     03  CTA-SALDO-ACTUAL-DUMP REDEFINES CTA-SALDO-ACTUAL         KC-02011
004300                                  PIC X(06).
004400*----- INDICADOR DE ESTADO DE LA CUENTA --------------------------
004500*      '1' O 'S' = ACTIVA   ;   '0' O 'N' = INACTIVA
004600     03  CTA-ESTADO              PIC X(01).
004700         88  CTA-ACTIVA          VALUE '1' 'S'.
004800         88  CTA-INACTIVA        VALUE '0' 'N'.
004900*----- CLIENTE PROPIETARIO (FK A MAESTRO DE CLIENTES) ------------
005000     03  CTA-CLIENTE-ID          PIC 9(09).                       KC-01344
005100*----- FECHA DE ULTIMO MANTENIMIENTO (AAAAMMDD), USO INTERNO -----
005200     03  CTA-FECHA-ULT-MTTO      PIC 9(08).                       KC-00087
005300*----- VISTA DESCOMPUESTA DE LA FECHA DE ULTIMO MANTENIMIENTO ----
005400     03  CTA-FECHA-ULT-MTTO-R REDEFINES CTA-FECHA-ULT-MTTO.
005500         05  CTA-FUM-ANIO        PIC 9(04).
005600         05  CTA-FUM-MES         PIC 9(02).
005700         05  CTA-FUM-DIA         PIC 9(02).
005800*----- RESERVADO PARA USO FUTURO (AMPLIACIONES DEL MAESTRO) ------
005900     03  CTA-RESERVADO-1         PIC X(10)    VALUE SPACES.
006000     03  FILLER                  PIC X(05)    VALUE SPACES.

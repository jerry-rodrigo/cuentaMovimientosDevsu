000100*////////////////////// (CPMOVTO) //////////////////////////////
000200******************************************************************
000300* COPYBOOK: CPMOVTO                                              *
000400* LIBRARY : KC02803.ALU9999.CURSOS.COPYLIB(CPMOVTO)              *
000500* LAYOUT  : DETALLE DE MOVIMIENTOS  (MOVIMIENTO-FILE)            *
000600* ORGANIZACION DEL ARCHIVO: SEQUENTIAL                           *
000700*           (SIN ACCESO DIRECTO POR CLAVE; LOS PROGRAMAS QUE     *
000800*            NECESITAN BUSCAR POR ID-MOVIMIENTO O POR CUENTA     *
000900*            CARGAN EL ARCHIVO COMPLETO EN LA TABLA WS-TAB-MOVTO *
001000*            Y FILTRAN EN WORKING-STORAGE)                       *
001100* LARGO REGISTRO = 63 BYTES                                      *
001200*-----------------------------------------------------------------
001300* HISTORIA DE CAMBIOS                                            *
001400* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
001500* 2015-03-11  RCV    KC-01120   ALTA INICIAL DEL COPY (CONVERSION*
001600*                               DESDE EL VIEJO MOVIMIENTO-REG DE *
001700*                               BANK5/BANK6, CAMPOS MOV-IMPORTE- *
001800*                               ENT / MOV-IMPORTE-DEC UNIFICADOS *
001900*                               EN UN UNICO CAMPO COMP-3)        *
002000* 1998-12-09  JMP    KC-00087   AJUSTE DE FECHAS A 4 DIGITOS DE  *
002100*                               ANIO (Y2K)                       *
002200* 2019-05-22  RCV    KC-01788   AGREGADO MOV-SALDO-MOVIMIENTO    *
002300*                               PARA QUE EL LISTADO NO DEBA      *
002400*                               RECALCULAR EL SALDO POST-        *
002500*                               MOVIMIENTO                       *
002600******************************************************************
002700 01  MOVIMIENTO-REG.
002800*----- CLAVE PRIMARIA (SUSTITUTA) --------------------------------
002900     03  MOV-ID-MOVIMIENTO       PIC 9(09).
003000*----- FECHA DEL MOVIMIENTO (AAAAMMDD) ---------------------------
003100     03  MOV-FECHA-MOVIMIENTO    PIC 9(08).
003200*----- VISTA DESCOMPUESTA DE LA FECHA DEL MOVIMIENTO -------------
003300     03  MOV-FECHA-MOVTO-R REDEFINES MOV-FECHA-MOVIMIENTO.        KC-00087
003400         05  MOV-FEC-ANIO        PIC 9(04).
003500         05  MOV-FEC-MES         PIC 9(02).
003600         05  MOV-FEC-DIA         PIC 9(02).
003700*----- ETIQUETA DESCRIPTIVA DEL MOVIMIENTO (NO DEFINE EL SIGNO) --
003800*      VALORES USUALES: 'DEPOSITO  ' , 'RETIRO    '
003900     03  MOV-TIPO-MOVIMIENTO     PIC X(10).
004000         88  MOV-ES-DEPOSITO     VALUE 'DEPOSITO  '.
004100         88  MOV-ES-RETIRO       VALUE 'RETIRO    '.
004200*----- IMPORTE DEL MOVIMIENTO, CON SIGNO -------------------------
004300*      POSITIVO = DEPOSITO ; NEGATIVO = RETIRO. EL SIGNO, NO LA
004400*      ETIQUETA MOV-TIPO-MOVIMIENTO, ES LO QUE MANDA EL DEBITO/
004500*      CREDITO CONTRA EL SALDO DE LA CUENTA.
004600     03  MOV-VALOR-MOVIMIENTO    PIC S9(9)V99 COMP-3.
004700*----- SALDO DE LA CUENTA INMEDIATAMENTE DESPUES DE ESTE MOVTO ---
004800*      DEBE COINCIDIR SIEMPRE CON CTA-SALDO-ACTUAL AL MOMENTO DE
004900*      GRABAR ESTE REGISTRO (VER CPCUENTA).
005000     03  MOV-SALDO-MOVIMIENTO    PIC S9(9)V99 COMP-3.             KC-01788
005100*----- VOLCADO (DUMP) DEL SALDO POST-MOVIMIENTO, 6 BYTES EN ------
005150*      BRUTO; SOLO PARA DISPLAY DE DIAGNOSTICO, JAMAS PARA -----
005175*      ARITMETICA (KC-01788)                               -----
005200     03  MOV-SALDO-MOVIMIENTO-DUMP REDEFINES MOV-SALDO-MOVIMIENTO
005300                                  PIC X(06).
005400*----- CUENTA A LA QUE PERTENECE ESTE MOVIMIENTO (FK) ------------
005500     03  MOV-CUENTA-ID           PIC 9(09).
005600*----- RESERVADO PARA USO FUTURO (AMPLIACIONES DEL DETALLE) ------
005700     03  MOV-RESERVADO-1         PIC X(10)    VALUE SPACES.
005800     03  FILLER                  PIC X(05)    VALUE SPACES.

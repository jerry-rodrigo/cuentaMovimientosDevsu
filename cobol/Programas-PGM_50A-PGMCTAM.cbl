000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCTAM.
000300 AUTHOR. R CACERES VELIZ.
000400 INSTALLATION. KC02803 - BANCA MINORISTA - CUENTAS.
000500 DATE-WRITTEN. 03/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - KC02803. NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*                   MANTENIMIENTO DE CUENTAS                    *
001000*                   ==========================                   *
001100*  PROGRAMA: PGMCTAM                                             *
001200*  PROCESA UN ARCHIVO DE NOVEDADES DE CUENTAS (ALTA, BAJA,       *
001300*  MODIFICACION, CONSULTA UNITARIA O LISTADO GENERAL) CONTRA EL  *
001400*  MAESTRO DE CUENTAS (CUENTA-FILE), ORGANIZADO RELATIVE POR UN  *
001500*  NUMERO DE REGISTRO RELATIVO (RRN) DERIVADO DEL ID-CUENTA.     *
001600*                                                                *
001700*  POR CADA NOVEDAD LEIDA:                                       *
001800*   - 'A' ALTA        : CREA LA CUENTA, EL SALDO ACTUAL SE       *
001900*                       INICIALIZA IGUAL AL SALDO INICIAL.       *
002000*   - 'M' MODIFICACION: REEMPLAZA NUMERO, TIPO, SALDO INICIAL Y  *
002100*                       ESTADO. EL SALDO ACTUAL NO SE TOCA.      *
002200*   - 'B' BAJA        : ELIMINA LA CUENTA DEL MAESTRO.           *
002300*   - 'C' CONSULTA    : EMITE UNA CUENTA PUNTUAL AL ARCHIVO DE   *
002400*                       SALIDA.                                  *
002500*   - 'L' LISTADO     : EMITE TODAS LAS CUENTAS DEL MAESTRO.     *
002600*  CUALQUIER OPERACION 'M', 'B' O 'C' CONTRA UN ID-CUENTA QUE NO *
002700*  EXISTE EN EL MAESTRO SE RECHAZA CON 'CUENTA NO ENCONTRADA'.   *
002800******************************************************************
002900*-----------------------------------------------------------------
003000* HISTORIA DE CAMBIOS                                            *
003100* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
003200* 1988-03-11  RCV    KC-00512   ALTA INICIAL DEL PROGRAMA        *
003300* 1990-06-22  RCV    KC-00588   AGREGADA LA OPERACION 'L' DE     *
003400*                               LISTADO GENERAL DE CUENTAS       *
003500* 1993-01-14  HGM    KC-00701   VALIDACION DE ESTADO CONTRA      *
003600*                               LOS VALORES '1'/'S'/'0'/'N'      *
003700* 1998-10-19  JMP    KC-00887   AJUSTE Y2K: FECHA DE ULTIMO      *
003800*                               MANTENIMIENTO A 4 DIGITOS DE     *
003900*                               ANIO EN CPCUENTA                 *
004000* 2003-05-07  HGM    KC-01055   CORRECCION: LA MODIFICACION NO   *
004100*                               DEBIA TOCAR CTA-SALDO-ACTUAL Y   *
004200*                               LO ESTABA SOBRESCRIBIENDO        *
004300* 2015-03-11  RCV    KC-01120   MIGRACION DEL COPY DE CUENTA A   *
004400*                               CPCUENTA (VER COPYLIB)           *
004500* 2021-09-14  DHS    KC-02011   AGREGADO CALCULO DE RRN POR      *
004600*                               MODULO PARA SOPORTAR ID-CUENTA   *
004700*                               NO CONSECUTIVOS                  *
004800******************************************************************
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT CTAMOV-FILE ASSIGN DDENTRA
006000     ORGANIZATION IS SEQUENTIAL
006100     FILE STATUS  IS FS-CTAMOV.
006200
006300     SELECT CUENTA-FILE ASSIGN DDCUENTA
006400     ORGANIZATION IS RELATIVE
006500     ACCESS MODE  IS DYNAMIC
006600     RELATIVE KEY IS WS-CTA-RRN
006700     FILE STATUS  IS FS-CUENTA.
006800
006900     SELECT CTASAL-FILE ASSIGN DDSALID
007000     ORGANIZATION IS SEQUENTIAL
007100     FILE STATUS  IS FS-CTASAL.
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  CTAMOV-FILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000*----   LAYOUT NOVEDAD DE CUENTA  (TRANSACCION DE ENTRADA)  -----
008100*       KC02803.ALU9999.CURSOS.CTAMOV                            *
008200*       LARGO 70 BYTES                                           *
008300 01  REG-CTAMOV.
008400*      VALIDOS 'A' 'M' 'B' 'C' 'L'
008500     03  CTQ-OPERACION           PIC X(01).
008600         88  CTQ-ES-ALTA         VALUE 'A'.
008700         88  CTQ-ES-MODIFICA     VALUE 'M'.
008800         88  CTQ-ES-BAJA         VALUE 'B'.
008900         88  CTQ-ES-CONSULTA     VALUE 'C'.
009000         88  CTQ-ES-LISTADO      VALUE 'L'.
009100     03  CTQ-ID-CUENTA           PIC 9(09).
009200     03  CTQ-NUMERO-CUENTA       PIC X(20).
009300     03  CTQ-TIPO-CUENTA         PIC X(20).
009400     03  CTQ-SALDO-INICIAL       PIC S9(9)V99 COMP-3.
009500*----- VOLCADO (DUMP) DEL SALDO INICIAL PEDIDO, 6 BYTES EN -------
009550*      BRUTO; SOLO PARA DISPLAY DE DIAGNOSTICO SI LA TRANSACCION-
009575*      LLEGA CON UN VALOR ILEGIBLE, JAMAS PARA ARITMETICA -------
009600     03  CTQ-SALDO-INICIAL-DUMP REDEFINES CTQ-SALDO-INICIAL
009700                                 PIC X(06).
009800     03  CTQ-ESTADO              PIC X(01).                       KC-00701
009900     03  CTQ-CLIENTE-ID          PIC 9(09).
010000     03  FILLER                  PIC X(04)    VALUE SPACES.
010100
010200 FD  CUENTA-FILE
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500     COPY CPCUENTA.                                               KC-01120
010600
010700 FD  CTASAL-FILE
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
010950*----   LARGO 110 BYTES, ACORDE A WS-LINEA-CUENTA           -
010975*       (VER SIBLING PGM_51A / PGM_52S)                     -
011000 01  REG-CTASAL                  PIC X(110).                              
011100
011200 WORKING-STORAGE SECTION.
011300*=======================*
011400
011500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011600
011700*----  FILE STATUS  ---------------------------------------------
011800 77  FS-CTAMOV                  PIC XX      VALUE SPACES.
011900     88  FS-CTAMOV-FIN                      VALUE '10'.
012000 77  FS-CUENTA                  PIC XX      VALUE SPACES.
012100 77  FS-CTASAL                  PIC XX      VALUE SPACES.
012200
012300 77  WS-STATUS-FIN              PIC X       VALUE 'N'.
012400     88  WS-FIN-LECTURA                     VALUE 'Y'.
012500     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
012600
012700*----  CLAVE RELATIVA (RRN) DEL MAESTRO DE CUENTAS  --------------
012800*      EL ID-CUENTA ES UN NUMERO DE 9 DIGITOS; EL RRN QUE SOPORTA
012900*      EL ARCHIVO RELATIVE ES MAS ACOTADO, POR LO QUE SE TRABAJA
013000*      MODULO WS-CTA-RRN-TOPE (VER 1000-INICIO-I).
013100 77  WS-CTA-RRN                 PIC 9(09)   COMP  VALUE ZEROS.
013200 77  WS-CTA-RRN-TOPE            PIC 9(09)   COMP  VALUE 999999.   KC-02011
013300 77  WS-CTA-RRN-COCIENTE        PIC 9(09)   COMP  VALUE ZEROS.
013400
013500*----  CONTADORES DE TOTALES  ------------------------------------
013600 77  WS-CANT-LEIDAS              PIC 9(05)  COMP  VALUE ZEROS.
013700 77  WS-CANT-ALTAS                PIC 9(05) COMP  VALUE ZEROS.
013800 77  WS-CANT-MODIFICAS            PIC 9(05) COMP  VALUE ZEROS.
013900 77  WS-CANT-BAJAS                PIC 9(05) COMP  VALUE ZEROS.
014000 77  WS-CANT-CONSULTAS            PIC 9(05) COMP  VALUE ZEROS.
014100 77  WS-CANT-ERRORES              PIC 9(05) COMP  VALUE ZEROS.
014200 77  WS-CANT-EDIT                 PIC ZZ,ZZ9      VALUE ZEROS.
014300
014400*----  MENSAJE DE ERROR / RESULTADO  -----------------------------
014500 77  WS-MENSAJE                  PIC X(40)  VALUE SPACES.
014600
014700*----  LINEA DE SALIDA  ------------------------------------------
014800 01  WS-LINEA-CUENTA.
014900     03  WS-LC-ETIQUETA          PIC X(08)  VALUE SPACES.
015000     03  WS-LC-ID                PIC 9(09)  VALUE ZEROS.
015100     03  FILLER                  PIC X(01)  VALUE SPACES.
015200     03  WS-LC-NUMERO            PIC X(20)  VALUE SPACES.
015300     03  FILLER                  PIC X(01)  VALUE SPACES.
015400     03  WS-LC-TIPO              PIC X(20)  VALUE SPACES.
015500     03  FILLER                  PIC X(01)  VALUE SPACES.
015600     03  WS-LC-SALDO-INI         PIC -(7)9.99 VALUE ZEROS.
015700     03  FILLER                  PIC X(01)  VALUE SPACES.
015800     03  WS-LC-SALDO-ACT         PIC -(7)9.99 VALUE ZEROS.
015900     03  FILLER                  PIC X(01)  VALUE SPACES.
016000     03  WS-LC-ESTADO            PIC X(01)  VALUE SPACES.
016100     03  FILLER                  PIC X(01)  VALUE SPACES.
016200     03  WS-LC-CLIENTE           PIC 9(09)  VALUE ZEROS.
016300     03  FILLER                  PIC X(15)  VALUE SPACES.
016400
016500 01  WS-LINEA-ERROR.
016600     03  FILLER                  PIC X(08)  VALUE '*ERROR* '.
016700     03  WS-LE-ID                PIC 9(09)  VALUE ZEROS.
016800     03  FILLER                  PIC X(02)  VALUE SPACES.
016900     03  WS-LE-MENSAJE           PIC X(40)  VALUE SPACES.
017000     03  FILLER                  PIC X(41)  VALUE SPACES.
017100
017200 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017300
017400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017500 PROCEDURE DIVISION.
017600
017700 0000-MAIN-PROGRAM-I.
017800
017900     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
018000     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
018100                               UNTIL WS-FIN-LECTURA
018200     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
018300
018400 0000-MAIN-PROGRAM-F. GOBACK.
018500
018600
018700*-----------------------------------------------------------------
018800 1000-INICIO-I.
018900
019000     SET WS-NO-FIN-LECTURA TO TRUE
019100     MOVE 999999 TO WS-CTA-RRN-TOPE                               KC-02011
019200
019300     OPEN INPUT  CTAMOV-FILE
019400     IF FS-CTAMOV IS NOT EQUAL '00' THEN
019500        DISPLAY '* ERROR EN OPEN CTAMOV = ' FS-CTAMOV
019600        MOVE 9999 TO RETURN-CODE
019700        SET WS-FIN-LECTURA TO TRUE
019800     END-IF
019900
020000     OPEN I-O CUENTA-FILE
020100     IF FS-CUENTA IS NOT EQUAL '00' THEN
020200        DISPLAY '* ERROR EN OPEN CUENTA-FILE = ' FS-CUENTA
020300        MOVE 9999 TO RETURN-CODE
020400        SET WS-FIN-LECTURA TO TRUE
020500     END-IF
020600
020700     OPEN OUTPUT CTASAL-FILE
020800     IF FS-CTASAL IS NOT EQUAL '00' THEN
020900        DISPLAY '* ERROR EN OPEN CTASAL-FILE = ' FS-CTASAL
021000        MOVE 9999 TO RETURN-CODE
021100        SET WS-FIN-LECTURA TO TRUE
021200     END-IF
021300
021400     IF NOT WS-FIN-LECTURA THEN
021500        PERFORM 2900-LEER-CTAMOV-I THRU 2900-LEER-CTAMOV-F
021600     END-IF.
021700
021800 1000-INICIO-F. EXIT.
021900
022000
022100*-----------------------------------------------------------------
022200 2000-PROCESO-I.
022300
022400     EVALUATE TRUE
022500        WHEN CTQ-ES-ALTA
022600           PERFORM 2100-ALTA-I     THRU 2100-ALTA-F
022700        WHEN CTQ-ES-MODIFICA
022800           PERFORM 2200-MODIFICA-I THRU 2200-MODIFICA-F
022900        WHEN CTQ-ES-BAJA
023000           PERFORM 2300-BAJA-I     THRU 2300-BAJA-F
023100        WHEN CTQ-ES-CONSULTA
023200           PERFORM 2400-CONSULTA-I THRU 2400-CONSULTA-F
023300        WHEN CTQ-ES-LISTADO
023400           PERFORM 2500-LISTADO-I  THRU 2500-LISTADO-F
023500        WHEN OTHER
023600           MOVE 'OPERACION NO VALIDA' TO WS-MENSAJE
023700           PERFORM 9100-ESCRIBIR-ERROR-I
023800              THRU 9100-ESCRIBIR-ERROR-F
023900     END-EVALUATE
024000
024100     PERFORM 2900-LEER-CTAMOV-I THRU 2900-LEER-CTAMOV-F.
024200
024300 2000-PROCESO-F. EXIT.
024400
024500
024600*---- 'A' ALTA: CREA LA CUENTA, SALDO ACTUAL = SALDO INICIAL -----
024700 2100-ALTA-I.
024800
024900     PERFORM 9200-CALCULAR-RRN-I THRU 9200-CALCULAR-RRN-F
025000
025100     MOVE CTQ-ID-CUENTA       TO CTA-ID-CUENTA
025200     MOVE CTQ-NUMERO-CUENTA   TO CTA-NUMERO-CUENTA
025300     MOVE CTQ-TIPO-CUENTA     TO CTA-TIPO-CUENTA
025400     MOVE CTQ-SALDO-INICIAL   TO CTA-SALDO-INICIAL
025500     MOVE CTQ-SALDO-INICIAL   TO CTA-SALDO-ACTUAL
025600     MOVE CTQ-ESTADO          TO CTA-ESTADO
025700     MOVE CTQ-CLIENTE-ID      TO CTA-CLIENTE-ID
025800     MOVE ZEROS               TO CTA-FECHA-ULT-MTTO
025900     MOVE SPACES              TO CTA-RESERVADO-1
026000
026100     WRITE CUENTA-REG
026200
026300     IF FS-CUENTA IS EQUAL '00' THEN
026400        ADD 1 TO WS-CANT-ALTAS
026500        PERFORM 2600-EMITIR-CUENTA-I THRU 2600-EMITIR-CUENTA-F
026600     ELSE
026700        DISPLAY '* ERROR EN WRITE CUENTA-FILE = ' FS-CUENTA
026800        MOVE 'ERROR AL GRABAR EL ALTA' TO WS-MENSAJE
026900        PERFORM 9100-ESCRIBIR-ERROR-I THRU 9100-ESCRIBIR-ERROR-F
027000     END-IF.
027100
027200 2100-ALTA-F. EXIT.
027300
027400
027500*---- 'M' MODIFICACION: NO TOCA CTA-SALDO-ACTUAL -----------------
027600 2200-MODIFICA-I.
027700
027800     PERFORM 9200-CALCULAR-RRN-I THRU 9200-CALCULAR-RRN-F
027900     READ CUENTA-FILE
028000
028100     IF FS-CUENTA IS NOT EQUAL '00'                                       
028150        OR CTA-ID-CUENTA IS NOT EQUAL TO CTQ-ID-CUENTA THEN       KC-02309
028200        PERFORM 9000-CUENTA-NO-ENCONTRADA-I
028300           THRU 9000-CUENTA-NO-ENCONTRADA-F
028400     ELSE
028500        MOVE CTQ-NUMERO-CUENTA  TO CTA-NUMERO-CUENTA
028600        MOVE CTQ-TIPO-CUENTA    TO CTA-TIPO-CUENTA
028700        MOVE CTQ-SALDO-INICIAL  TO CTA-SALDO-INICIAL
028800        MOVE CTQ-ESTADO         TO CTA-ESTADO                     KC-01055
028900*       CTA-SALDO-ACTUAL QUEDA SIN TOCAR -- VER TICKET KC-01055
029000        REWRITE CUENTA-REG
029100        IF FS-CUENTA IS EQUAL '00' THEN
029200           ADD 1 TO WS-CANT-MODIFICAS
029300           PERFORM 2600-EMITIR-CUENTA-I
029400              THRU 2600-EMITIR-CUENTA-F
029500        ELSE
029600           DISPLAY '* ERROR EN REWRITE CUENTA-FILE = ' FS-CUENTA
029700           MOVE 'ERROR AL MODIFICAR' TO WS-MENSAJE
029800           PERFORM 9100-ESCRIBIR-ERROR-I
029900              THRU 9100-ESCRIBIR-ERROR-F
030000        END-IF
030100     END-IF.
030200
030300 2200-MODIFICA-F. EXIT.
030400
030500
030600*---- 'B' BAJA: ELIMINA LA CUENTA DEL MAESTRO --------------------
030700 2300-BAJA-I.
030800
030900     PERFORM 9200-CALCULAR-RRN-I THRU 9200-CALCULAR-RRN-F
031000     READ CUENTA-FILE
031100
031200     IF FS-CUENTA IS NOT EQUAL '00'                                       
031250        OR CTA-ID-CUENTA IS NOT EQUAL TO CTQ-ID-CUENTA THEN       KC-02309
031300        PERFORM 9000-CUENTA-NO-ENCONTRADA-I
031400           THRU 9000-CUENTA-NO-ENCONTRADA-F
031500     ELSE
031600        DELETE CUENTA-FILE
031700        IF FS-CUENTA IS EQUAL '00' THEN
031800           ADD 1 TO WS-CANT-BAJAS
031900           MOVE 'CUENTA ELIMINADA' TO WS-MENSAJE
032000           MOVE CTQ-ID-CUENTA      TO WS-LE-ID
032100           MOVE WS-MENSAJE         TO WS-LE-MENSAJE
032200           WRITE REG-CTASAL FROM WS-LINEA-ERROR
032300        ELSE
032400           DISPLAY '* ERROR EN DELETE CUENTA-FILE = ' FS-CUENTA
032500           MOVE 'ERROR AL ELIMINAR' TO WS-MENSAJE
032600           PERFORM 9100-ESCRIBIR-ERROR-I
032700              THRU 9100-ESCRIBIR-ERROR-F
032800        END-IF
032900     END-IF.
033000
033100 2300-BAJA-F. EXIT.
033200
033300
033400*---- 'C' CONSULTA: EMITE UNA CUENTA PUNTUAL ---------------------
033500 2400-CONSULTA-I.
033600
033700     PERFORM 9200-CALCULAR-RRN-I THRU 9200-CALCULAR-RRN-F
033800     READ CUENTA-FILE
033900
034000     IF FS-CUENTA IS NOT EQUAL '00'                                       
034050        OR CTA-ID-CUENTA IS NOT EQUAL TO CTQ-ID-CUENTA THEN       KC-02309
034100        PERFORM 9000-CUENTA-NO-ENCONTRADA-I
034200           THRU 9000-CUENTA-NO-ENCONTRADA-F
034300     ELSE
034400        ADD 1 TO WS-CANT-CONSULTAS
034500        PERFORM 2600-EMITIR-CUENTA-I THRU 2600-EMITIR-CUENTA-F
034600     END-IF.
034700
034800 2400-CONSULTA-F. EXIT.
034900
035000
035100*---- 'L' LISTADO: EMITE TODAS LAS CUENTAS DEL MAESTRO -----------
035200 2500-LISTADO-I.
035300
035400     MOVE 1 TO WS-CTA-RRN
035500     START CUENTA-FILE KEY IS NOT LESS THAN WS-CTA-RRN
035600
035700     IF FS-CUENTA IS NOT EQUAL '00' THEN
035800        DISPLAY '* MAESTRO DE CUENTAS VACIO EN LISTADO'
035900     ELSE
036000        PERFORM 2510-LISTADO-LEER-I THRU 2510-LISTADO-LEER-F
036100        PERFORM 2520-LISTADO-CICLO-I THRU 2520-LISTADO-CICLO-F
036200           UNTIL FS-CUENTA IS NOT EQUAL '00'
036300     END-IF.
036400
036500 2500-LISTADO-F. EXIT.
036600
036700
036800*---- CUERPO DEL CICLO DE LISTADO, UNA CUENTA POR VUELTA ---------
036900 2520-LISTADO-CICLO-I.
037000
037100     ADD 1 TO WS-CANT-CONSULTAS
037200     PERFORM 2600-EMITIR-CUENTA-I THRU 2600-EMITIR-CUENTA-F
037300     PERFORM 2510-LISTADO-LEER-I THRU 2510-LISTADO-LEER-F.
037400
037500 2520-LISTADO-CICLO-F. EXIT.
037600
037700
037800 2510-LISTADO-LEER-I.
037900
038000     READ CUENTA-FILE NEXT RECORD.
038100
038200 2510-LISTADO-LEER-F. EXIT.
038300
038400
038500*---- ESCRIBE LA LINEA DE SALIDA CON LOS DATOS DE LA CUENTA ------
038600 2600-EMITIR-CUENTA-I.
038700
038800     MOVE 'CUENTA  '        TO WS-LC-ETIQUETA
038900     MOVE CTA-ID-CUENTA     TO WS-LC-ID
039000     MOVE CTA-NUMERO-CUENTA TO WS-LC-NUMERO
039100     MOVE CTA-TIPO-CUENTA   TO WS-LC-TIPO
039200     MOVE CTA-SALDO-INICIAL TO WS-LC-SALDO-INI
039300     MOVE CTA-SALDO-ACTUAL  TO WS-LC-SALDO-ACT
039400     MOVE CTA-ESTADO        TO WS-LC-ESTADO
039500     MOVE CTA-CLIENTE-ID    TO WS-LC-CLIENTE
039600
039700     WRITE REG-CTASAL FROM WS-LINEA-CUENTA.
039800
039900 2600-EMITIR-CUENTA-F. EXIT.
040000
040100
040200*---- CALCULA EL RRN DE CUENTA-FILE A PARTIR DE CTQ-ID-CUENTA ----
040300 9200-CALCULAR-RRN-I.
040400
040500     DIVIDE CTQ-ID-CUENTA BY WS-CTA-RRN-TOPE                      KC-02011
040600        GIVING WS-CTA-RRN-COCIENTE REMAINDER WS-CTA-RRN
040700     ADD 1 TO WS-CTA-RRN.
040800
040900 9200-CALCULAR-RRN-F. EXIT.
041000
041100
041200*---- CUENTA NO ENCONTRADA: RECHAZA LA NOVEDAD -------------------
041300 9000-CUENTA-NO-ENCONTRADA-I.
041400
041500     ADD 1 TO WS-CANT-ERRORES
041600     MOVE 'CUENTA NO ENCONTRADA' TO WS-MENSAJE
041700     PERFORM 9100-ESCRIBIR-ERROR-I THRU 9100-ESCRIBIR-ERROR-F.
041800
041900 9000-CUENTA-NO-ENCONTRADA-F. EXIT.
042000
042100 9100-ESCRIBIR-ERROR-I.
042200
042300     MOVE CTQ-ID-CUENTA TO WS-LE-ID
042400     MOVE WS-MENSAJE    TO WS-LE-MENSAJE
042500     WRITE REG-CTASAL FROM WS-LINEA-ERROR
042600     DISPLAY '* ' WS-LE-MENSAJE ' - ID CUENTA: ' CTQ-ID-CUENTA.
042700
042800 9100-ESCRIBIR-ERROR-F. EXIT.
042900
043000
043100*-----------------------------------------------------------------
043200 2900-LEER-CTAMOV-I.
043300
043400     READ CTAMOV-FILE INTO REG-CTAMOV
043500
043600     EVALUATE FS-CTAMOV
043700        WHEN '00'
043800           ADD 1 TO WS-CANT-LEIDAS
043900        WHEN '10'
044000           SET WS-FIN-LECTURA TO TRUE
044100        WHEN OTHER
044200           DISPLAY '* ERROR EN LECTURA CTAMOV = ' FS-CTAMOV
044300           MOVE 9999 TO RETURN-CODE
044400           SET WS-FIN-LECTURA TO TRUE
044500     END-EVALUATE.
044600
044700 2900-LEER-CTAMOV-F. EXIT.
044800
044900
045000*-----------------------------------------------------------------
045100 9999-FINAL-I.
045200
045300     CLOSE CTAMOV-FILE
045400     IF FS-CTAMOV IS NOT EQUAL '00' THEN
045500        DISPLAY '* ERROR EN CLOSE CTAMOV = ' FS-CTAMOV
045600        MOVE 9999 TO RETURN-CODE
045700     END-IF
045800
045900     CLOSE CUENTA-FILE
046000     IF FS-CUENTA IS NOT EQUAL '00' THEN
046100        DISPLAY '* ERROR EN CLOSE CUENTA-FILE = ' FS-CUENTA
046200        MOVE 9999 TO RETURN-CODE
046300     END-IF
046400
046500     CLOSE CTASAL-FILE
046600     IF FS-CTASAL IS NOT EQUAL '00' THEN
046700        DISPLAY '* ERROR EN CLOSE CTASAL-FILE = ' FS-CTASAL
046800        MOVE 9999 TO RETURN-CODE
046900     END-IF
047000
047100     DISPLAY '=============================================='
047200     MOVE WS-CANT-LEIDAS     TO WS-CANT-EDIT
047300     DISPLAY ' NOVEDADES LEIDAS      : ' WS-CANT-EDIT
047400     MOVE WS-CANT-ALTAS      TO WS-CANT-EDIT
047500     DISPLAY ' ALTAS PROCESADAS      : ' WS-CANT-EDIT
047600     MOVE WS-CANT-MODIFICAS  TO WS-CANT-EDIT
047700     DISPLAY ' MODIFICACIONES        : ' WS-CANT-EDIT
047800     MOVE WS-CANT-BAJAS      TO WS-CANT-EDIT
047900     DISPLAY ' BAJAS PROCESADAS      : ' WS-CANT-EDIT
048000     MOVE WS-CANT-CONSULTAS  TO WS-CANT-EDIT
048100     DISPLAY ' CONSULTAS EMITIDAS    : ' WS-CANT-EDIT
048200     MOVE WS-CANT-ERRORES    TO WS-CANT-EDIT
048300     DISPLAY ' NOVEDADES RECHAZADAS  : ' WS-CANT-EDIT.
048400
048500 9999-FINAL-F. EXIT.

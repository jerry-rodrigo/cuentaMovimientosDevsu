000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMOVM.
000300 AUTHOR. R CACERES VELIZ.
000400 INSTALLATION. KC02803 - BANCA MINORISTA - CUENTAS.
000500 DATE-WRITTEN. 14/05/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - KC02803. NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*                MANTENIMIENTO DE MOVIMIENTOS                   *
001000*                ==============================                  *
001100*  PROGRAMA: PGMMOVM                                             *
001200*  PROCESA UN ARCHIVO DE NOVEDADES DE MOVIMIENTOS (POSTEO,       *
001300*  MODIFICACION, BAJA O LISTADO POR CLIENTE Y RANGO DE FECHAS)   *
001400*  CONTRA EL DETALLE DE MOVIMIENTOS (MOVIMIENTO-FILE, SEQUENTIAL)*
001500*  Y EL MAESTRO DE CUENTAS (CUENTA-FILE, RELATIVE).              *
001600*                                                                *
001700*  COMO MOVIMIENTO-FILE NO TIENE ACCESO DIRECTO POR CLAVE, ESTE  *
001800*  PROGRAMA LO CARGA COMPLETO EN LA TABLA WS-TAB-MOVTO AL INICIO,*
001900*  APLICA LA NOVEDAD SOBRE LA TABLA Y VUELVE A GRABAR TODA LA    *
002000*  TABLA EN UN MAESTRO NUEVO (DDMOVNVO). EL PASO SIGUIENTE DEL   *
002100*  JCL ES EL QUE RENOMBRA DDMOVNVO SOBRE DDMOVANT (NO SE HACE    *
002200*  DESDE COBOL).                                                 *
002300*                                                                *
002400*  POR CADA NOVEDAD LEIDA:                                       *
002500*   - 'P' POSTEO      : BUSCA LA CUENTA POR NUMERO-CUENTA,       *
002600*                       CALCULA NUEVO-SALDO = SALDO-ACTUAL +     *
002700*                       VALOR; SI ES NEGATIVO RECHAZA CON        *
002800*                       'SALDO NO DISPONIBLE'; SI NO, AGREGA EL  *
002900*                       MOVIMIENTO A LA TABLA Y ACTUALIZA CUENTA.*
003000*   - 'M' MODIFICACION: DESHACE EL DELTA VIEJO, APLICA EL NUEVO, *
003100*                       CON LA MISMA VALIDACION DE SALDO.        *
003200*   - 'B' BAJA        : REVIERTE EL DELTA DEL MOVIMIENTO SIN     *
003300*                       VOLVER A VALIDAR EL SALDO.               *
003400*   - 'L' LISTADO     : LISTA LOS MOVIMIENTOS DE LA CUENTA DEL   *
003500*                       CLIENTE INDICADO ENTRE FECHA-DESDE Y     *
003600*                       FECHA-HASTA (AMBAS INCLUSIVE), CON EL    *
003700*                       NOMBRE DEL CLIENTE EN CADA LINEA.        *
003800******************************************************************
003900*-----------------------------------------------------------------
004000* HISTORIA DE CAMBIOS                                            *
004100* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
004200* 1988-05-14  RCV    KC-00513   ALTA INICIAL DEL PROGRAMA        *
004300* 1991-02-27  HGM    KC-00614   AGREGADA LA OPERACION 'L' DE     *
004400*                               LISTADO POR CLIENTE Y FECHAS     *
004500* 1996-08-03  HGM    KC-00799   CORRECCION: LA BAJA NO DEBE       
004600*                               RE-VALIDAR SALDO DISPONIBLE      *
004700* 1998-11-30  JMP    KC-00887   AJUSTE Y2K: FECHAS A 4 DIGITOS   *
004800*                               DE ANIO EN CPMOVTO Y CPCUENTA    *
004900* 2015-03-11  RCV    KC-01120   MIGRACION DE COPYS A CPMOVTO,    *
005000*                               CPCUENTA Y CPCLIEN (VER COPYLIB) *
005100* 2021-09-14  DHS    KC-02011   CAMBIO A COMPUTE ... ROUNDED     *
005200*                               MODE NEAREST-AWAY-FROM-ZERO EN   *
005300*                               TODOS LOS CALCULOS DE SALDO      *
005400* 2022-02-08  DHS    KC-02011   AGREGADA LA CARGA DE CLIENTE-    *
005500*                               FILE COMO TABLA DE REFERENCIA    *
005600*                               PARA EL LISTADO (EVITA LEER      *        
005700*                               CLIENTE-FILE POR CADA MOVIMIENTO *        
005800*                               DENTRO DEL CICLO DE LISTADO)     *        
005900******************************************************************
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT MOVREQ-FILE ASSIGN DDENTRA
007100     ORGANIZATION IS SEQUENTIAL
007200     FILE STATUS  IS FS-MOVREQ.
007300
007400     SELECT MOVANT-FILE ASSIGN DDMOVANT
007500     ORGANIZATION IS SEQUENTIAL
007600     FILE STATUS  IS FS-MOVANT.
007700
007800     SELECT MOVNVO-FILE ASSIGN DDMOVNVO
007900     ORGANIZATION IS SEQUENTIAL
008000     FILE STATUS  IS FS-MOVNVO.
008100
008200     SELECT CUENTA-FILE ASSIGN DDCUENTA
008300     ORGANIZATION IS RELATIVE
008400     ACCESS MODE  IS DYNAMIC
008500     RELATIVE KEY IS WS-CTA-RRN
008600     FILE STATUS  IS FS-CUENTA.
008700
008800     SELECT CLIENTE-FILE ASSIGN DDCLIENT
008900     ORGANIZATION IS SEQUENTIAL
009000     FILE STATUS  IS FS-CLIENTE.
009100
009200     SELECT MOVSAL-FILE ASSIGN DDSALID
009300     ORGANIZATION IS SEQUENTIAL
009400     FILE STATUS  IS FS-MOVSAL.
009500
009600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700 DATA DIVISION.
009800 FILE SECTION.
009900
010000 FD  MOVREQ-FILE
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300*----   LAYOUT NOVEDAD DE MOVIMIENTO  (TRANSACCION DE ENTRADA)  -
010400*       KC02803.ALU9999.CURSOS.MOVREQ                            *
010500*       LARGO 80 BYTES                                           *
010600 01  REG-MOVREQ.
010700*      VALIDOS 'P' 'M' 'B' 'L'
010800     03  MVQ-OPERACION           PIC X(01).
010900         88  MVQ-ES-POSTEO       VALUE 'P'.
011000         88  MVQ-ES-MODIFICA     VALUE 'M'.
011100         88  MVQ-ES-BAJA         VALUE 'B'.
011200         88  MVQ-ES-LISTADO      VALUE 'L'.
011300     03  MVQ-ID-MOVIMIENTO       PIC 9(09).
011400     03  MVQ-NUMERO-CUENTA       PIC X(20).
011500     03  MVQ-FECHA-MOVIMIENTO    PIC 9(08).                       KC-00887
011600     03  MVQ-TIPO-MOVIMIENTO     PIC X(10).
011700     03  MVQ-VALOR-MOVIMIENTO    PIC S9(9)V99 COMP-3.
011800     03  MVQ-CLIENTE-ID          PIC 9(09).
011900     03  MVQ-FECHA-DESDE         PIC 9(08).
012000     03  MVQ-FECHA-HASTA         PIC 9(08).
012050     03  FILLER                  PIC X(01)    VALUE SPACES.
012100
012200 FD  MOVANT-FILE
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORDING MODE IS F.
012500     COPY CPMOVTO.
012600
012700 FD  MOVNVO-FILE
012800     BLOCK CONTAINS 0 RECORDS
012900     RECORDING MODE IS F.
013000 01  REG-MOVNVO.
013050     03  FILLER                  PIC X(63).
013100
013200 FD  CUENTA-FILE
013300     BLOCK CONTAINS 0 RECORDS
013400     RECORDING MODE IS F.
013500     COPY CPCUENTA.                                               KC-01120
013600
013700 FD  CLIENTE-FILE
013800     BLOCK CONTAINS 0 RECORDS
013900     RECORDING MODE IS F.
014000     COPY CPCLIEN.                                                KC-02011
014100
014200 FD  MOVSAL-FILE
014300     BLOCK CONTAINS 0 RECORDS
014400     RECORDING MODE IS F.
014450*----   LARGO 140 BYTES, ACORDE A WS-LINEA-MOV (INCLUYE EL         -
014475*       NOMBRE COMPLETO DEL CLIENTE SIN TRUNCAR)                   -
014500 01  REG-MOVSAL                  PIC X(140).
014600
014700 WORKING-STORAGE SECTION.
014800*=======================*
014900
015000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
015100
015200*----  FILE STATUS  ---------------------------------------------
015300 77  FS-MOVREQ                  PIC XX      VALUE SPACES.
015400 77  FS-MOVANT                  PIC XX      VALUE SPACES.
015500 77  FS-MOVNVO                  PIC XX      VALUE SPACES.
015600 77  FS-CUENTA                  PIC XX      VALUE SPACES.
015700 77  FS-CLIENTE                 PIC XX      VALUE SPACES.
015800 77  FS-MOVSAL                  PIC XX      VALUE SPACES.
015900
016000 77  WS-STATUS-FIN              PIC X       VALUE 'N'.
016100     88  WS-FIN-LECTURA                     VALUE 'Y'.
016200     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
016300
016400*----  TABLA DE MOVIMIENTOS EN MEMORIA (MAESTRO VIEJO COMPLETO) --
016500*      KC-02011: 9000 MOVIMIENTOS ALCANZA HOLGADO PARA UNA       *
016600*      CORRIDA DIARIA DE ESTE LOTE.                              *
016700 01  WS-TAB-MOVTO-CAB.
016800     03  WS-TAB-MOVTO-CANT      PIC 9(05)   COMP  VALUE ZEROS.
016850     03  FILLER                 PIC X(02)   VALUE SPACES.
016900     03  WS-TAB-MOVTO OCCURS 9000 TIMES
017000                     INDEXED BY WS-IX-MOV.
017100         05  WS-TM-ID-MOVIMIENTO     PIC 9(09).
017200         05  WS-TM-FECHA-MOVIMIENTO  PIC 9(08).
017300         05  WS-TM-TIPO-MOVIMIENTO   PIC X(10).
017400         05  WS-TM-VALOR-MOVIMIENTO  PIC S9(9)V99 COMP-3.
017500         05  WS-TM-SALDO-MOVIMIENTO  PIC S9(9)V99 COMP-3.
017600         05  WS-TM-CUENTA-ID         PIC 9(09).
017700
017800*----  TABLA DE CLIENTES EN MEMORIA (REFERENCIA)  ----------------
017900 01  WS-TAB-CLIENTE-CAB.
018000     03  WS-TAB-CLIENTE-CANT    PIC 9(05)   COMP  VALUE ZEROS.
018050     03  FILLER                 PIC X(02)   VALUE SPACES.
018100     03  WS-TAB-CLIENTE OCCURS 2000 TIMES
018200                        ASCENDING KEY IS WS-TC-CLIENTE-ID
018300                        INDEXED BY WS-IX-CLI.
018400         05  WS-TC-CLIENTE-ID       PIC 9(09).
018500         05  WS-TC-CLIENTE-NOMBRE   PIC X(60).
018600
018700 77  WS-CLIENTE-NOMBRE           PIC X(60)  VALUE SPACES.
018800 77  WS-CLIENTE-ENCONTRADO       PIC X(01)  VALUE 'N'.
018900     88  WS-CLIENTE-SI-ENCONTRO             VALUE 'S'.
019000
019100*----  CLAVE RELATIVA (RRN) DEL MAESTRO DE CUENTAS  --------------
019200 77  WS-CTA-RRN                 PIC 9(09)   COMP  VALUE ZEROS.
019300 77  WS-CTA-RRN-TOPE            PIC 9(09)   COMP  VALUE 999999.
019400 77  WS-CTA-RRN-COCIENTE        PIC 9(09)   COMP  VALUE ZEROS.
019500 77  WS-CTA-ID-BUSCADA          PIC 9(09)   VALUE ZEROS.
019600 77  WS-CTA-ENCONTRADA          PIC X(01)   VALUE 'N'.
019700     88  WS-CTA-SI-ENCONTRO                 VALUE 'S'.
019800
019900*----  CALCULO DE SALDO  -----------------------------------------
020000 77  WS-NUEVO-SALDO             PIC S9(9)V99 COMP-3 VALUE ZEROS.
020100 77  WS-VALOR-VIEJO             PIC S9(9)V99 COMP-3 VALUE ZEROS.
020200 77  WS-SALDO-DISPONIBLE-SW     PIC X(01)   VALUE 'S'.
020300     88  WS-SALDO-DISPONIBLE                VALUE 'S'.
020400     88  WS-SALDO-NO-DISPONIBLE             VALUE 'N'.
020500
020600*----  CONTADORES DE TOTALES  ------------------------------------
020700 77  WS-CANT-LEIDAS              PIC 9(05)  COMP  VALUE ZEROS.
020800 77  WS-CANT-POSTEOS              PIC 9(05) COMP  VALUE ZEROS.
020900 77  WS-CANT-MODIFICAS            PIC 9(05) COMP  VALUE ZEROS.
021000 77  WS-CANT-BAJAS                PIC 9(05) COMP  VALUE ZEROS.
021100 77  WS-CANT-LISTADOS              PIC 9(05) COMP VALUE ZEROS.
021200 77  WS-CANT-ERRORES              PIC 9(05) COMP  VALUE ZEROS.
021300 77  WS-CANT-EDIT                 PIC ZZ,ZZ9      VALUE ZEROS.
021400
021500 77  WS-MENSAJE                  PIC X(40)  VALUE SPACES.
021600 77  WS-SUB                      PIC 9(05)  COMP  VALUE ZEROS.
021700
021800*----  LINEAS DE SALIDA  -----------------------------------------
021900 01  WS-LINEA-MOV.
022000     03  WS-LM-ETIQUETA          PIC X(08)  VALUE SPACES.
022100     03  WS-LM-ID                PIC 9(09)  VALUE ZEROS.
022200     03  FILLER                  PIC X(01)  VALUE SPACES.
022300     03  WS-LM-FECHA             PIC 9999/99/99.
022400     03  FILLER                  PIC X(01)  VALUE SPACES.
022500     03  WS-LM-TIPO              PIC X(10)  VALUE SPACES.
022600     03  FILLER                  PIC X(01)  VALUE SPACES.
022700     03  WS-LM-VALOR             PIC -(7)9.99 VALUE ZEROS.
022800     03  FILLER                  PIC X(01)  VALUE SPACES.
022900     03  WS-LM-SALDO             PIC -(7)9.99 VALUE ZEROS.
023000     03  FILLER                  PIC X(01)  VALUE SPACES.
023100     03  WS-LM-CLIENTE           PIC X(60)  VALUE SPACES.
023200     03  FILLER                  PIC X(16)  VALUE SPACES.                 
023300
023400 01  WS-LINEA-ERROR.
023500     03  FILLER                  PIC X(08)  VALUE '*ERROR* '.
023600     03  WS-LE-ID                PIC 9(09)  VALUE ZEROS.
023700     03  FILLER                  PIC X(02)  VALUE SPACES.
023800     03  WS-LE-MENSAJE           PIC X(40)  VALUE SPACES.
023900     03  FILLER                  PIC X(61)  VALUE SPACES.
024000
024100*---- AREA DE ARMADO DEL REGISTRO PARA EL MAESTRO NUEVO ----------
024200*     (MISMO LAYOUT BYTE A BYTE QUE CPMOVTO; NO SE PUEDE VOLVER A
024300*      COPIAR CPMOVTO ACA PORQUE MOVIMIENTO-REG YA EXISTE EN EL
024400*      FD DE MOVANT-FILE)
024500 01  WS-REG-MOVNVO.
024600     03  WS-MN-ID-MOVIMIENTO     PIC 9(09).
024700     03  WS-MN-FECHA-MOVIMIENTO  PIC 9(08).
024800     03  WS-MN-TIPO-MOVIMIENTO   PIC X(10).
024900     03  WS-MN-VALOR-MOVIMIENTO  PIC S9(9)V99 COMP-3.
025000     03  WS-MN-SALDO-MOVIMIENTO  PIC S9(9)V99 COMP-3.
025100     03  WS-MN-CUENTA-ID         PIC 9(09).
025200     03  WS-MN-RESERVADO-1       PIC X(10)    VALUE SPACES.
025300     03  FILLER                  PIC X(05)    VALUE SPACES.
025400
025500 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025600
025700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025800 PROCEDURE DIVISION.
025900
026000 0000-MAIN-PROGRAM-I.
026100
026200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
026300     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
026400                               UNTIL WS-FIN-LECTURA
026500     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
026600
026700 0000-MAIN-PROGRAM-F. GOBACK.
026800
026900
027000*-----------------------------------------------------------------
027100 1000-INICIO-I.
027200
027300     SET WS-NO-FIN-LECTURA TO TRUE
027400
027500     OPEN INPUT  MOVREQ-FILE
027600     IF FS-MOVREQ IS NOT EQUAL '00' THEN
027700        DISPLAY '* ERROR EN OPEN MOVREQ = ' FS-MOVREQ
027800        MOVE 9999 TO RETURN-CODE
027900        SET WS-FIN-LECTURA TO TRUE
028000     END-IF
028100
028200     OPEN INPUT  MOVANT-FILE
028300     IF FS-MOVANT IS NOT EQUAL '00'
028400        AND FS-MOVANT IS NOT EQUAL '35'
028500        DISPLAY '* ERROR EN OPEN MOVANT = ' FS-MOVANT
028600        MOVE 9999 TO RETURN-CODE
028700        SET WS-FIN-LECTURA TO TRUE
028800     END-IF
028900
029000     OPEN I-O     CUENTA-FILE
029100     IF FS-CUENTA IS NOT EQUAL '00' THEN
029200        DISPLAY '* ERROR EN OPEN CUENTA-FILE = ' FS-CUENTA
029300        MOVE 9999 TO RETURN-CODE
029400        SET WS-FIN-LECTURA TO TRUE
029500     END-IF
029600
029700     OPEN INPUT  CLIENTE-FILE
029800     IF FS-CLIENTE IS NOT EQUAL '00' THEN
029900        DISPLAY '* ERROR EN OPEN CLIENTE-FILE = ' FS-CLIENTE
030000        MOVE 9999 TO RETURN-CODE
030100        SET WS-FIN-LECTURA TO TRUE
030200     END-IF
030300
030400     OPEN OUTPUT MOVSAL-FILE
030500     IF FS-MOVSAL IS NOT EQUAL '00' THEN
030600        DISPLAY '* ERROR EN OPEN MOVSAL-FILE = ' FS-MOVSAL
030700        MOVE 9999 TO RETURN-CODE
030800        SET WS-FIN-LECTURA TO TRUE
030900     END-IF
031000
031100     IF NOT WS-FIN-LECTURA THEN
031200        PERFORM 1100-CARGAR-MOVTOS-I  THRU 1100-CARGAR-MOVTOS-F
031300        PERFORM 1200-CARGAR-CLIENTES-I THRU 1200-CARGAR-CLIENTES-F
031400        PERFORM 2900-LEER-MOVREQ-I    THRU 2900-LEER-MOVREQ-F
031500     END-IF.
031600
031700 1000-INICIO-F. EXIT.
031800
031900
032000*---- CARGA COMPLETA DEL MAESTRO VIEJO DE MOVIMIENTOS A LA TABLA -
032100 1100-CARGAR-MOVTOS-I.
032200
032300     IF FS-MOVANT IS EQUAL '35' THEN
032400        DISPLAY '* MOVANT-FILE NO EXISTE, SE ASUME LOTE VACIO'
032500     ELSE
032600        PERFORM 1110-CARGAR-MOVTOS-LEER-I
032700           THRU 1110-CARGAR-MOVTOS-LEER-F
032800        PERFORM 1120-CARGAR-MOVTOS-CICLO-I
032900           THRU 1120-CARGAR-MOVTOS-CICLO-F
033000           UNTIL FS-MOVANT IS EQUAL '10'
033100        CLOSE MOVANT-FILE
033200     END-IF.
033300
033400 1100-CARGAR-MOVTOS-F. EXIT.
033500
033600
033700*---- CUERPO DEL CICLO DE CARGA, UN MOVIMIENTO VIEJO POR VUELTA --
033800 1120-CARGAR-MOVTOS-CICLO-I.
033900
034000     ADD 1 TO WS-TAB-MOVTO-CANT
034100     SET WS-IX-MOV TO WS-TAB-MOVTO-CANT
034200     MOVE MOV-ID-MOVIMIENTO
034300        TO WS-TM-ID-MOVIMIENTO (WS-IX-MOV)
034400     MOVE MOV-FECHA-MOVIMIENTO
034500        TO WS-TM-FECHA-MOVIMIENTO (WS-IX-MOV)
034600     MOVE MOV-TIPO-MOVIMIENTO
034700        TO WS-TM-TIPO-MOVIMIENTO (WS-IX-MOV)
034800     MOVE MOV-VALOR-MOVIMIENTO
034900        TO WS-TM-VALOR-MOVIMIENTO (WS-IX-MOV)
035000     MOVE MOV-SALDO-MOVIMIENTO
035100        TO WS-TM-SALDO-MOVIMIENTO (WS-IX-MOV)
035200     MOVE MOV-CUENTA-ID
035300        TO WS-TM-CUENTA-ID (WS-IX-MOV)
035400     PERFORM 1110-CARGAR-MOVTOS-LEER-I
035500        THRU 1110-CARGAR-MOVTOS-LEER-F.
035600
035700 1120-CARGAR-MOVTOS-CICLO-F. EXIT.
035800
035900 1110-CARGAR-MOVTOS-LEER-I.
036000
036100     READ MOVANT-FILE.
036200
036300 1110-CARGAR-MOVTOS-LEER-F. EXIT.
036400
036500
036600*---- CARGA COMPLETA DEL ARCHIVO DE CLIENTES A LA TABLA ----------
036700 1200-CARGAR-CLIENTES-I.                                          KC-02011
036800
036900     PERFORM 1210-CARGAR-CLIENTES-LEER-I
037000        THRU 1210-CARGAR-CLIENTES-LEER-F
037100     PERFORM 1220-CARGAR-CLIENTES-CICLO-I
037200        THRU 1220-CARGAR-CLIENTES-CICLO-F
037300        UNTIL FS-CLIENTE IS EQUAL '10'
037400     CLOSE CLIENTE-FILE.
037500
037600 1200-CARGAR-CLIENTES-F. EXIT.
037700
037800
037900*---- CUERPO DEL CICLO DE CARGA, UN CLIENTE POR VUELTA -----------
038000 1220-CARGAR-CLIENTES-CICLO-I.
038100
038200     ADD 1 TO WS-TAB-CLIENTE-CANT
038300     SET WS-IX-CLI TO WS-TAB-CLIENTE-CANT
038400     MOVE CLI-CLIENTE-ID     TO WS-TC-CLIENTE-ID (WS-IX-CLI)
038500     MOVE CLI-CLIENTE-NOMBRE
038600        TO WS-TC-CLIENTE-NOMBRE (WS-IX-CLI)
038700     PERFORM 1210-CARGAR-CLIENTES-LEER-I
038800        THRU 1210-CARGAR-CLIENTES-LEER-F.
038900
039000 1220-CARGAR-CLIENTES-CICLO-F. EXIT.
039100
039200 1210-CARGAR-CLIENTES-LEER-I.
039300
039400     READ CLIENTE-FILE.
039500
039600 1210-CARGAR-CLIENTES-LEER-F. EXIT.
039700
039800
039900*-----------------------------------------------------------------
040000 2000-PROCESO-I.
040100
040200     EVALUATE TRUE
040300        WHEN MVQ-ES-POSTEO
040400           PERFORM 2100-POSTEAR-I         THRU 2100-POSTEAR-F
040500        WHEN MVQ-ES-MODIFICA
040600           PERFORM 2200-MODIFICA-MOV-I    THRU 2200-MODIFICA-MOV-F
040700        WHEN MVQ-ES-BAJA
040800           PERFORM 2300-BAJA-MOV-I        THRU 2300-BAJA-MOV-F
040900        WHEN MVQ-ES-LISTADO
041000           PERFORM 2400-LISTADO-CLIENTE-I
041100              THRU 2400-LISTADO-CLIENTE-F
041200        WHEN OTHER
041300           MOVE 'OPERACION NO VALIDA' TO WS-MENSAJE
041400           PERFORM 9100-ESCRIBIR-ERROR-I
041500              THRU 9100-ESCRIBIR-ERROR-F
041600     END-EVALUATE
041700
041800     PERFORM 2900-LEER-MOVREQ-I THRU 2900-LEER-MOVREQ-F.
041900
042000 2000-PROCESO-F. EXIT.
042100
042200
042300*---- 'P' POSTEO: VALIDA SALDO Y AGREGA EL MOVIMIENTO ------------
042400 2100-POSTEAR-I.
042500
042600     PERFORM 9300-BUSCAR-CTA-POR-NUMERO-I
042700        THRU 9300-BUSCAR-CTA-POR-NUMERO-F
042800
042900     IF NOT WS-CTA-SI-ENCONTRO THEN
043000        MOVE 'CUENTA NO ENCONTRADA' TO WS-MENSAJE
043100        PERFORM 9100-ESCRIBIR-ERROR-I THRU 9100-ESCRIBIR-ERROR-F
043200     ELSE
043300        COMPUTE WS-NUEVO-SALDO                                    KC-02011
043400           ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
043500           = CTA-SALDO-ACTUAL + MVQ-VALOR-MOVIMIENTO
043600
043700        IF WS-NUEVO-SALDO < 0 THEN
043800           MOVE 'SALDO NO DISPONIBLE' TO WS-MENSAJE
043900           PERFORM 9100-ESCRIBIR-ERROR-I
044000              THRU 9100-ESCRIBIR-ERROR-F
044100        ELSE
044200           ADD 1 TO WS-TAB-MOVTO-CANT
044300           SET WS-IX-MOV TO WS-TAB-MOVTO-CANT
044400           MOVE MVQ-ID-MOVIMIENTO
044500              TO WS-TM-ID-MOVIMIENTO (WS-IX-MOV)
044600           MOVE MVQ-FECHA-MOVIMIENTO
044700              TO WS-TM-FECHA-MOVIMIENTO (WS-IX-MOV)
044800           MOVE MVQ-TIPO-MOVIMIENTO
044900              TO WS-TM-TIPO-MOVIMIENTO (WS-IX-MOV)
045000           MOVE MVQ-VALOR-MOVIMIENTO
045100              TO WS-TM-VALOR-MOVIMIENTO (WS-IX-MOV)
045200           MOVE WS-NUEVO-SALDO
045300              TO WS-TM-SALDO-MOVIMIENTO (WS-IX-MOV)
045400           MOVE CTA-ID-CUENTA
045500              TO WS-TM-CUENTA-ID (WS-IX-MOV)
045600
045700           MOVE WS-NUEVO-SALDO TO CTA-SALDO-ACTUAL
045800           REWRITE CUENTA-REG
045900           IF FS-CUENTA IS NOT EQUAL '00' THEN
046000              DISPLAY '* ERROR EN REWRITE CUENTA-FILE = '
046100                      FS-CUENTA
046200              MOVE 9999 TO RETURN-CODE
046300           ELSE
046400              ADD 1 TO WS-CANT-POSTEOS
046500              MOVE 'MOVIMIENTO POSTEADO' TO WS-MENSAJE
046600              MOVE MVQ-ID-MOVIMIENTO TO WS-LE-ID
046700              MOVE WS-MENSAJE        TO WS-LE-MENSAJE
046800              WRITE REG-MOVSAL FROM WS-LINEA-ERROR
046900           END-IF
047000        END-IF
047100     END-IF.
047200
047300 2100-POSTEAR-F. EXIT.
047400
047500
047600*---- 'M' MODIFICACION: DESHACE EL DELTA VIEJO Y APLICA EL NUEVO -
047700 2200-MODIFICA-MOV-I.
047800
047900     PERFORM 9400-BUSCAR-MOV-POR-ID-I
048000        THRU 9400-BUSCAR-MOV-POR-ID-F
048100
048200     IF WS-SUB = ZEROS THEN
048300        MOVE 'MOVIMIENTO NO ENCONTRADO' TO WS-MENSAJE
048400        PERFORM 9100-ESCRIBIR-ERROR-I THRU 9100-ESCRIBIR-ERROR-F
048500     ELSE
048600        MOVE WS-TM-CUENTA-ID (WS-SUB)     TO WS-CTA-ID-BUSCADA
048700        MOVE WS-TM-VALOR-MOVIMIENTO (WS-SUB) TO WS-VALOR-VIEJO
048800        PERFORM 9350-BUSCAR-CTA-POR-ID-I
048900           THRU 9350-BUSCAR-CTA-POR-ID-F
049000
049100        IF NOT WS-CTA-SI-ENCONTRO THEN
049200           MOVE 'CUENTA NO ENCONTRADA' TO WS-MENSAJE
049300           PERFORM 9100-ESCRIBIR-ERROR-I
049400              THRU 9100-ESCRIBIR-ERROR-F
049500        ELSE
049600           COMPUTE WS-NUEVO-SALDO                                 KC-02011
049700              ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
049800              = CTA-SALDO-ACTUAL - WS-VALOR-VIEJO
049900                                     + MVQ-VALOR-MOVIMIENTO
050000
050100           IF WS-NUEVO-SALDO < 0 THEN
050200              MOVE 'SALDO NO DISPONIBLE' TO WS-MENSAJE
050300              PERFORM 9100-ESCRIBIR-ERROR-I
050400                 THRU 9100-ESCRIBIR-ERROR-F
050500           ELSE
050600              MOVE MVQ-FECHA-MOVIMIENTO
050700                 TO WS-TM-FECHA-MOVIMIENTO (WS-SUB)
050800              MOVE MVQ-TIPO-MOVIMIENTO
050900                 TO WS-TM-TIPO-MOVIMIENTO (WS-SUB)
051000              MOVE MVQ-VALOR-MOVIMIENTO
051100                 TO WS-TM-VALOR-MOVIMIENTO (WS-SUB)
051200              MOVE WS-NUEVO-SALDO
051300                 TO WS-TM-SALDO-MOVIMIENTO (WS-SUB)
051400
051500              MOVE WS-NUEVO-SALDO TO CTA-SALDO-ACTUAL
051600              REWRITE CUENTA-REG
051700              IF FS-CUENTA IS NOT EQUAL '00' THEN
051800                 DISPLAY '* ERROR EN REWRITE CUENTA-FILE = '
051900                         FS-CUENTA
052000                 MOVE 9999 TO RETURN-CODE
052100              ELSE
052200                 ADD 1 TO WS-CANT-MODIFICAS
052300                 MOVE 'MOVIMIENTO MODIFICADO' TO WS-MENSAJE
052400                 MOVE MVQ-ID-MOVIMIENTO TO WS-LE-ID
052500                 MOVE WS-MENSAJE        TO WS-LE-MENSAJE
052600                 WRITE REG-MOVSAL FROM WS-LINEA-ERROR
052700              END-IF
052800           END-IF
052900        END-IF
053000     END-IF.
053100
053200 2200-MODIFICA-MOV-F. EXIT.
053300
053400
053500*---- 'B' BAJA: REVIERTE EL DELTA, SIN VALIDAR SALDO -------------
053600*     KC-00799: NO SE RE-VALIDA SALDO DISPONIBLE EN LA BAJA.
053700 2300-BAJA-MOV-I.                                                 KC-00799
053800
053900     PERFORM 9400-BUSCAR-MOV-POR-ID-I
054000        THRU 9400-BUSCAR-MOV-POR-ID-F
054100
054200     IF WS-SUB = ZEROS THEN
054300        MOVE 'MOVIMIENTO NO ENCONTRADO' TO WS-MENSAJE
054400        PERFORM 9100-ESCRIBIR-ERROR-I THRU 9100-ESCRIBIR-ERROR-F
054500     ELSE
054600        MOVE WS-TM-CUENTA-ID (WS-SUB) TO WS-CTA-ID-BUSCADA
054700        PERFORM 9350-BUSCAR-CTA-POR-ID-I
054800           THRU 9350-BUSCAR-CTA-POR-ID-F
054900
055000        IF NOT WS-CTA-SI-ENCONTRO THEN
055100           MOVE 'CUENTA NO ENCONTRADA' TO WS-MENSAJE
055200           PERFORM 9100-ESCRIBIR-ERROR-I
055300              THRU 9100-ESCRIBIR-ERROR-F
055400        ELSE
055500           COMPUTE WS-NUEVO-SALDO                                 KC-02011
055600              ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
055700              = CTA-SALDO-ACTUAL - WS-TM-VALOR-MOVIMIENTO (WS-SUB)
055800
055900           MOVE WS-NUEVO-SALDO TO CTA-SALDO-ACTUAL
056000           REWRITE CUENTA-REG
056100           IF FS-CUENTA IS NOT EQUAL '00' THEN
056200              DISPLAY '* ERROR EN REWRITE CUENTA-FILE = '
056300                      FS-CUENTA
056400              MOVE 9999 TO RETURN-CODE
056500           ELSE
056600              PERFORM 9450-ELIMINAR-MOV-DE-TABLA-I
056700                 THRU 9450-ELIMINAR-MOV-DE-TABLA-F
056800              ADD 1 TO WS-CANT-BAJAS
056900              MOVE 'MOVIMIENTO ELIMINADO' TO WS-MENSAJE
057000              MOVE MVQ-ID-MOVIMIENTO TO WS-LE-ID
057100              MOVE WS-MENSAJE        TO WS-LE-MENSAJE
057200              WRITE REG-MOVSAL FROM WS-LINEA-ERROR
057300           END-IF
057400        END-IF
057500     END-IF.
057600
057700 2300-BAJA-MOV-F. EXIT.
057800
057900
058000*---- 'L' LISTADO: MOVIMIENTOS DE LA CUENTA DEL CLIENTE POR RANGO
058100 2400-LISTADO-CLIENTE-I.                                          KC-00614
058200
058300     MOVE 'N' TO WS-CTA-ENCONTRADA
058400
058500*    LA CUENTA DEL CLIENTE SE OBTIENE DEL MAESTRO DE CUENTAS,
058600*    RECORRIENDOLO SECUENCIALMENTE POR CLIENTE-ID (VER 9360).
058700     PERFORM 9360-BUSCAR-CTA-POR-CLIENTE-I
058800        THRU 9360-BUSCAR-CTA-POR-CLIENTE-F
058900
059000     IF NOT WS-CTA-SI-ENCONTRO THEN
059100        MOVE 'CUENTA NO ENCONTRADA' TO WS-MENSAJE
059200        MOVE MVQ-CLIENTE-ID TO WS-LE-ID
059300        MOVE WS-MENSAJE     TO WS-LE-MENSAJE
059400        WRITE REG-MOVSAL FROM WS-LINEA-ERROR
059500        ADD 1 TO WS-CANT-ERRORES
059600     ELSE
059700        PERFORM 9500-BUSCAR-CLIENTE-I THRU 9500-BUSCAR-CLIENTE-F
059800        MOVE 1 TO WS-SUB
059900        PERFORM 2420-LISTADO-CICLO-I THRU 2420-LISTADO-CICLO-F
060000           VARYING WS-SUB FROM 1 BY 1
060100           UNTIL WS-SUB > WS-TAB-MOVTO-CANT
060200        ADD 1 TO WS-CANT-LISTADOS
060300     END-IF.
060400
060500 2400-LISTADO-CLIENTE-F. EXIT.
060600
060700
060800*---- CUERPO DEL CICLO DE LISTADO, UN MOVIMIENTO POR VUELTA ------
060900 2420-LISTADO-CICLO-I.
061000
061100     IF WS-TM-CUENTA-ID (WS-SUB) = CTA-ID-CUENTA
061200        AND WS-TM-FECHA-MOVIMIENTO (WS-SUB)
061300            IS NOT LESS THAN MVQ-FECHA-DESDE
061400        AND WS-TM-FECHA-MOVIMIENTO (WS-SUB)
061500            IS NOT GREATER THAN MVQ-FECHA-HASTA
061600        PERFORM 2410-EMITIR-DETALLE-MOV-I
061700           THRU 2410-EMITIR-DETALLE-MOV-F
061800     END-IF.
061900
062000 2420-LISTADO-CICLO-F. EXIT.
062100
062200 2410-EMITIR-DETALLE-MOV-I.
062300
062400     MOVE 'MOVTO   '                     TO WS-LM-ETIQUETA
062500     MOVE WS-TM-ID-MOVIMIENTO (WS-SUB)    TO WS-LM-ID
062600     MOVE WS-TM-FECHA-MOVIMIENTO (WS-SUB) TO WS-LM-FECHA
062700     MOVE WS-TM-TIPO-MOVIMIENTO (WS-SUB)  TO WS-LM-TIPO
062800     MOVE WS-TM-VALOR-MOVIMIENTO (WS-SUB) TO WS-LM-VALOR
062900     MOVE WS-TM-SALDO-MOVIMIENTO (WS-SUB) TO WS-LM-SALDO
063000     MOVE WS-CLIENTE-NOMBRE               TO WS-LM-CLIENTE
063100
063200     WRITE REG-MOVSAL FROM WS-LINEA-MOV.
063300
063400 2410-EMITIR-DETALLE-MOV-F. EXIT.
063500
063600
063700*---- BUSCA LA CUENTA EN EL MAESTRO POR NUMERO-CUENTA (POSTEO) ---
063800 9300-BUSCAR-CTA-POR-NUMERO-I.
063900
064000     MOVE 'N' TO WS-CTA-ENCONTRADA
064100     MOVE 1 TO WS-CTA-RRN
064200     START CUENTA-FILE KEY IS NOT LESS THAN WS-CTA-RRN
064300     IF FS-CUENTA IS EQUAL '00' THEN
064400        PERFORM 9310-BUSCAR-NUMERO-LEER-I
064500           THRU 9310-BUSCAR-NUMERO-LEER-F
064600        PERFORM 9320-BUSCAR-NUMERO-CICLO-I
064700           THRU 9320-BUSCAR-NUMERO-CICLO-F
064800           UNTIL FS-CUENTA IS NOT EQUAL '00'
064900                 OR WS-CTA-SI-ENCONTRO
065000     END-IF.
065100
065200 9300-BUSCAR-CTA-POR-NUMERO-F. EXIT.
065300
065400
065500*---- CUERPO DEL CICLO DE BUSQUEDA POR NUMERO DE CUENTA ----------
065600 9320-BUSCAR-NUMERO-CICLO-I.
065700
065800     IF CTA-NUMERO-CUENTA = MVQ-NUMERO-CUENTA THEN
065900        MOVE 'S' TO WS-CTA-ENCONTRADA
066000     ELSE
066100        PERFORM 9310-BUSCAR-NUMERO-LEER-I
066200           THRU 9310-BUSCAR-NUMERO-LEER-F
066300     END-IF.
066400
066500 9320-BUSCAR-NUMERO-CICLO-F. EXIT.
066600
066700 9310-BUSCAR-NUMERO-LEER-I.
066800
066900     READ CUENTA-FILE NEXT RECORD.
067000
067100 9310-BUSCAR-NUMERO-LEER-F. EXIT.
067200
067300
067400*---- BUSCA LA CUENTA EN EL MAESTRO POR ID-CUENTA (RRN DIRECTO) --
067500 9350-BUSCAR-CTA-POR-ID-I.
067600
067700     DIVIDE WS-CTA-ID-BUSCADA BY WS-CTA-RRN-TOPE
067800        GIVING WS-CTA-RRN-COCIENTE REMAINDER WS-CTA-RRN
067900     ADD 1 TO WS-CTA-RRN
068000     READ CUENTA-FILE
068100     IF FS-CUENTA IS EQUAL '00'                                           
068150        AND CTA-ID-CUENTA IS EQUAL TO WS-CTA-ID-BUSCADA THEN      KC-02309
068200        MOVE 'S' TO WS-CTA-ENCONTRADA
068300     ELSE
068400        MOVE 'N' TO WS-CTA-ENCONTRADA
068500     END-IF.
068600
068700 9350-BUSCAR-CTA-POR-ID-F. EXIT.
068800
068900
069000*---- BUSCA LA CUENTA EN EL MAESTRO POR CLIENTE-ID (LISTADO) -----
069100 9360-BUSCAR-CTA-POR-CLIENTE-I.
069200
069300     MOVE 'N' TO WS-CTA-ENCONTRADA
069400     MOVE 1 TO WS-CTA-RRN
069500     START CUENTA-FILE KEY IS NOT LESS THAN WS-CTA-RRN
069600     IF FS-CUENTA IS EQUAL '00' THEN
069700        PERFORM 9310-BUSCAR-NUMERO-LEER-I
069800           THRU 9310-BUSCAR-NUMERO-LEER-F
069900        PERFORM 9370-BUSCAR-CLIENTE-CICLO-I
070000           THRU 9370-BUSCAR-CLIENTE-CICLO-F
070100           UNTIL FS-CUENTA IS NOT EQUAL '00'
070200                 OR WS-CTA-SI-ENCONTRO
070300     END-IF.
070400
070500 9360-BUSCAR-CTA-POR-CLIENTE-F. EXIT.
070600
070700
070800*---- CUERPO DEL CICLO DE BUSQUEDA POR CLIENTE-ID ----------------
070900 9370-BUSCAR-CLIENTE-CICLO-I.
071000
071100     IF CTA-CLIENTE-ID = MVQ-CLIENTE-ID THEN
071200        MOVE 'S' TO WS-CTA-ENCONTRADA
071300     ELSE
071400        PERFORM 9310-BUSCAR-NUMERO-LEER-I
071500           THRU 9310-BUSCAR-NUMERO-LEER-F
071600     END-IF.
071700
071800 9370-BUSCAR-CLIENTE-CICLO-F. EXIT.
071900
072000
072100*---- BUSCA UN MOVIMIENTO EN LA TABLA POR ID-MOVIMIENTO ----------
072200 9400-BUSCAR-MOV-POR-ID-I.
072300
072400     MOVE ZEROS TO WS-SUB
072500     SET WS-IX-MOV TO 1
072600     PERFORM 9410-BUSCAR-MOV-CICLO-I THRU 9410-BUSCAR-MOV-CICLO-F
072700        VARYING WS-IX-MOV FROM 1 BY 1
072800        UNTIL WS-IX-MOV > WS-TAB-MOVTO-CANT.
072900
073000 9400-BUSCAR-MOV-POR-ID-F. EXIT.
073100
073200
073300*---- CUERPO DEL CICLO DE BUSQUEDA POR ID-MOVIMIENTO -------------
073400 9410-BUSCAR-MOV-CICLO-I.
073500
073600     IF WS-TM-ID-MOVIMIENTO (WS-IX-MOV) = MVQ-ID-MOVIMIENTO
073700        SET WS-SUB TO WS-IX-MOV
073800        SET WS-IX-MOV TO WS-TAB-MOVTO-CANT
073900     END-IF.
074000
074100 9410-BUSCAR-MOV-CICLO-F. EXIT.
074200
074300
074400*---- ELIMINA EL MOVIMIENTO WS-SUB DE LA TABLA (COMPACTA) --------
074500 9450-ELIMINAR-MOV-DE-TABLA-I.
074600
074700     PERFORM 9460-COMPACTAR-CICLO-I THRU 9460-COMPACTAR-CICLO-F
074800        VARYING WS-IX-MOV FROM WS-SUB BY 1
074900        UNTIL WS-IX-MOV NOT LESS THAN WS-TAB-MOVTO-CANT
075000     SUBTRACT 1 FROM WS-TAB-MOVTO-CANT.
075100
075200 9450-ELIMINAR-MOV-DE-TABLA-F. EXIT.
075300
075400
075500*---- CUERPO DEL CICLO DE COMPACTACION, UNA POSICION POR VUELTA --
075600 9460-COMPACTAR-CICLO-I.
075700
075800     MOVE WS-TAB-MOVTO (WS-IX-MOV + 1)
075900        TO WS-TAB-MOVTO (WS-IX-MOV).
076000
076100 9460-COMPACTAR-CICLO-F. EXIT.
076200
076300
076400*---- BUSCA EL NOMBRE DEL CLIENTE EN LA TABLA DE REFERENCIA ------
076500 9500-BUSCAR-CLIENTE-I.
076600
076700     MOVE SPACES TO WS-CLIENTE-NOMBRE
076800     MOVE 'N'    TO WS-CLIENTE-ENCONTRADO
076900     SET WS-IX-CLI TO 1
077000     SEARCH ALL WS-TAB-CLIENTE
077100        AT END
077200           MOVE 'CLIENTE DESCONOCIDO' TO WS-CLIENTE-NOMBRE
077300        WHEN WS-TC-CLIENTE-ID (WS-IX-CLI) = MVQ-CLIENTE-ID
077400           MOVE WS-TC-CLIENTE-NOMBRE (WS-IX-CLI)
077500              TO WS-CLIENTE-NOMBRE
077600           MOVE 'S' TO WS-CLIENTE-ENCONTRADO
077700     END-SEARCH.
077800
077900 9500-BUSCAR-CLIENTE-F. EXIT.
078000
078100
078200*---- ESCRIBE UNA LINEA DE ERROR / RESULTADO ---------------------
078300 9100-ESCRIBIR-ERROR-I.
078400
078500     ADD 1 TO WS-CANT-ERRORES
078600     MOVE MVQ-ID-MOVIMIENTO TO WS-LE-ID
078700     MOVE WS-MENSAJE        TO WS-LE-MENSAJE
078800     WRITE REG-MOVSAL FROM WS-LINEA-ERROR
078900     DISPLAY '* ' WS-LE-MENSAJE ' - ID MOVIMIENTO: '
079000              MVQ-ID-MOVIMIENTO.
079100
079200 9100-ESCRIBIR-ERROR-F. EXIT.
079300
079400
079500*-----------------------------------------------------------------
079600 2900-LEER-MOVREQ-I.
079700
079800     READ MOVREQ-FILE
079900
080000     EVALUATE FS-MOVREQ
080100        WHEN '00'
080200           ADD 1 TO WS-CANT-LEIDAS
080300        WHEN '10'
080400           SET WS-FIN-LECTURA TO TRUE
080500        WHEN OTHER
080600           DISPLAY '* ERROR EN LECTURA MOVREQ = ' FS-MOVREQ
080700           MOVE 9999 TO RETURN-CODE
080800           SET WS-FIN-LECTURA TO TRUE
080900     END-EVALUATE.
081000
081100 2900-LEER-MOVREQ-F. EXIT.
081200
081300
081400*---- VUELCA LA TABLA DE MOVIMIENTOS COMPLETA AL MAESTRO NUEVO ---
081500 8000-REGRABAR-MAESTRO-I.
081600
081700     OPEN OUTPUT MOVNVO-FILE
081800     IF FS-MOVNVO IS NOT EQUAL '00' THEN
081900        DISPLAY '* ERROR EN OPEN MOVNVO-FILE = ' FS-MOVNVO
082000        MOVE 9999 TO RETURN-CODE
082100     ELSE
082200        PERFORM 8010-REGRABAR-CICLO-I THRU 8010-REGRABAR-CICLO-F
082300           VARYING WS-IX-MOV FROM 1 BY 1
082400           UNTIL WS-IX-MOV > WS-TAB-MOVTO-CANT
082500        CLOSE MOVNVO-FILE
082600     END-IF.
082700
082800 8000-REGRABAR-MAESTRO-F. EXIT.
082900
083000
083100*---- CUERPO DEL CICLO DE REGRABACION, UN MOVIMIENTO POR VUELTA --
083200 8010-REGRABAR-CICLO-I.
083300
083400     MOVE WS-TM-ID-MOVIMIENTO (WS-IX-MOV)
083500        TO WS-MN-ID-MOVIMIENTO
083600     MOVE WS-TM-FECHA-MOVIMIENTO (WS-IX-MOV)
083700        TO WS-MN-FECHA-MOVIMIENTO
083800     MOVE WS-TM-TIPO-MOVIMIENTO (WS-IX-MOV)
083900        TO WS-MN-TIPO-MOVIMIENTO
084000     MOVE WS-TM-VALOR-MOVIMIENTO (WS-IX-MOV)
084100        TO WS-MN-VALOR-MOVIMIENTO
084200     MOVE WS-TM-SALDO-MOVIMIENTO (WS-IX-MOV)
084300        TO WS-MN-SALDO-MOVIMIENTO
084400     MOVE WS-TM-CUENTA-ID (WS-IX-MOV)
084500        TO WS-MN-CUENTA-ID
084600     MOVE SPACES TO WS-MN-RESERVADO-1
084700     WRITE REG-MOVNVO FROM WS-REG-MOVNVO
084800     IF FS-MOVNVO IS NOT EQUAL '00' THEN
084900        DISPLAY '* ERROR EN WRITE MOVNVO-FILE = ' FS-MOVNVO
085000        MOVE 9999 TO RETURN-CODE
085100     END-IF.
085200
085300 8010-REGRABAR-CICLO-F. EXIT.
085400
085500
085600*-----------------------------------------------------------------
085700 9999-FINAL-I.
085800
085900     PERFORM 8000-REGRABAR-MAESTRO-I THRU 8000-REGRABAR-MAESTRO-F
086000
086100     CLOSE MOVREQ-FILE
086200     IF FS-MOVREQ IS NOT EQUAL '00' THEN
086300        DISPLAY '* ERROR EN CLOSE MOVREQ = ' FS-MOVREQ
086400        MOVE 9999 TO RETURN-CODE
086500     END-IF
086600
086700     CLOSE CUENTA-FILE
086800     IF FS-CUENTA IS NOT EQUAL '00' THEN
086900        DISPLAY '* ERROR EN CLOSE CUENTA-FILE = ' FS-CUENTA
087000        MOVE 9999 TO RETURN-CODE
087100     END-IF
087200
087300     CLOSE MOVSAL-FILE
087400     IF FS-MOVSAL IS NOT EQUAL '00' THEN
087500        DISPLAY '* ERROR EN CLOSE MOVSAL-FILE = ' FS-MOVSAL
087600        MOVE 9999 TO RETURN-CODE
087700     END-IF
087800
087900     DISPLAY '=============================================='
088000     MOVE WS-CANT-LEIDAS     TO WS-CANT-EDIT
088100     DISPLAY ' NOVEDADES LEIDAS      : ' WS-CANT-EDIT
088200     MOVE WS-CANT-POSTEOS    TO WS-CANT-EDIT
088300     DISPLAY ' MOVIMIENTOS POSTEADOS : ' WS-CANT-EDIT
088400     MOVE WS-CANT-MODIFICAS  TO WS-CANT-EDIT
088500     DISPLAY ' MODIFICACIONES        : ' WS-CANT-EDIT
088600     MOVE WS-CANT-BAJAS      TO WS-CANT-EDIT
088700     DISPLAY ' BAJAS PROCESADAS      : ' WS-CANT-EDIT
088800     MOVE WS-CANT-LISTADOS   TO WS-CANT-EDIT
088900     DISPLAY ' LISTADOS EMITIDOS     : ' WS-CANT-EDIT
089000     MOVE WS-CANT-ERRORES    TO WS-CANT-EDIT
089100     DISPLAY ' NOVEDADES RECHAZADAS  : ' WS-CANT-EDIT.
089200
089300 9999-FINAL-F. EXIT.

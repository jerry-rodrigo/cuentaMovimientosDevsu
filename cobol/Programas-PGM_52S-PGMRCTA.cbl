000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRCTA.
000300 AUTHOR. H GARCIA MENDOZA.
000400 INSTALLATION. KC02803 - BANCA MINORISTA - CUENTAS.
000500 DATE-WRITTEN. 22/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - KC02803. NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*              REPORTE CONSOLIDADO DE CUENTAS                   *
001000*              ================================                  *
001100*  PROGRAMA: PGMRCTA                                             *
001200*  LEE UN ARCHIVO DE PEDIDOS DE REPORTE (REPREQ-FILE), UNO POR   *
001300*  CUENTA A INFORMAR, CADA UNO CON UN RANGO DE FECHAS.  POR CADA *
001400*  PEDIDO, BUSCA LA CUENTA EN EL MAESTRO, IMPRIME UNA CABECERA,  *
001500*  RECORRE LOS MOVIMIENTOS DE ESA CUENTA DENTRO DEL RANGO DE     *
001600*  FECHAS (AMBOS EXTREMOS INCLUSIVE) Y ACUMULA EL SALDO A PARTIR *
001700*  DEL SALDO INICIAL DE LA CUENTA, IMPRIMIENDO AL FINAL UNA      *
001800*  LINEA DE SALDO FINAL DE CONTROL PARA ESA CUENTA.              *
001900*                                                                *
002000*  NOTAS DE DISENO DE ESTE PROGRAMA (VER KC-02011):              *        
002100*   - SI UNA CUENTA PEDIDA NO EXISTE EN EL MAESTRO, EL PEDIDO SE *
002200*     OMITE EN SILENCIO (NO SE EMITE LINEA DE ERROR NI SE CUENTA *
002300*     COMO RECHAZADO); EL REPORTE SIGUE CON EL SIGUIENTE PEDIDO. *
002400*   - EL NOMBRE DE CLIENTE MOSTRADO EN LA CABECERA ES EL DE LA   *
002500*     ULTIMA BUSQUEDA EXITOSA EN LA TABLA DE CLIENTES; NO SE     *
002600*     GUARDA NI RESTAURA POR CUENTA (SI EL CLIENTE DE LA CUENTA  *
002700*     ACTUAL NO SE ENCUENTRA EN LA TABLA, LA CABECERA REPITE EL  *
002800*     NOMBRE DEL ULTIMO CLIENTE ENCONTRADO). NO CORREGIR SIN     *        
002900*     REVISAR KC-02011: ASI ESTA APROBADO EL COMPORTAMIENTO.     *        
003000*   - EL DETALLE DE CADA MOVIMIENTO IMPRIME EL SALDO GRABADO EN  *
003100*     MOV-SALDO-MOVIMIENTO TAL COMO ESTA EN EL ARCHIVO; NO SE    *
003200*     RECALCULA CONTRA EL SALDO ACUMULADO DE ESTE REPORTE.       *
003300*   - EL SALDO FINAL DE CONTROL SI SE ACUMULA EN ESTE PROGRAMA,  *
003400*     A PARTIR DE CTA-SALDO-INICIAL, SUMANDO EL VALOR DE CADA    *
003500*     MOVIMIENTO INCLUIDO EN EL RANGO; ES UN TOTAL DE CONTROL    *
003600*     POR CUENTA, NO HAY TOTAL GENERAL ENTRE CUENTAS.            *
003700******************************************************************
003800*-----------------------------------------------------------------
003900* HISTORIA DE CAMBIOS                                            *
004000* AAAA-MM-DD  PROG.  TICKET     DESCRIPCION                      *
004100* 1989-09-22  HGM    KC-00560   ALTA INICIAL DEL PROGRAMA        *
004200* 1994-04-18  RCV    KC-00701   CORTE DE CONTROL POR CUENTA EN   *
004300*                               EL SALDO FINAL (ANTES SOLO       *
004400*                               LISTABA MOVIMIENTOS)             *
004500* 1998-12-09  JMP    KC-00887   AJUSTE Y2K: FECHAS A 4 DIGITOS   *
004600*                               DE ANIO EN LOS FILTROS DE RANGO  *
004700* 2015-03-11  RCV    KC-01120   MIGRACION DE COPYS A CPMOVTO,    *
004800*                               CPCUENTA Y CPCLIEN (VER COPYLIB) *
004900* 2021-09-14  DHS    KC-02011   CAMBIO A COMPUTE ... ROUNDED     *
005000*                               MODE NEAREST-AWAY-FROM-ZERO EN   *
005100*                               LA ACUMULACION DEL SALDO FINAL   *
005200* 2022-02-08  DHS    KC-02011   AGREGADA LA CARGA DE CLIENTE-    *
005300*                               FILE COMO TABLA DE REFERENCIA;   *
005400*                               NO SE AGREGO SAVE/RESTORE DEL    *
005500*                               NOMBRE POR CUENTA -- EL PEDIDO   *
005600*                               DE CAMBIO KC-02011 NO LO INCLUYE *
005700******************************************************************
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT REPREQ-FILE ASSIGN DDENTRA
006900     ORGANIZATION IS SEQUENTIAL
007000     FILE STATUS  IS FS-REPREQ.
007100
007200     SELECT CUENTA-FILE ASSIGN DDCUENTA
007300     ORGANIZATION IS RELATIVE
007400     ACCESS MODE  IS DYNAMIC
007500     RELATIVE KEY IS WS-CTA-RRN
007600     FILE STATUS  IS FS-CUENTA.
007700
007800     SELECT CLIENTE-FILE ASSIGN DDCLIENT
007900     ORGANIZATION IS SEQUENTIAL
008000     FILE STATUS  IS FS-CLIENTE.
008100
008200     SELECT MOVIMIENTO-FILE ASSIGN DDMOVANT
008300     ORGANIZATION IS SEQUENTIAL
008400     FILE STATUS  IS FS-MOVTO.
008500
008600     SELECT REPSAL-FILE ASSIGN DDSALID
008700     ORGANIZATION IS SEQUENTIAL
008800     FILE STATUS  IS FS-REPSAL.
008900
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 DATA DIVISION.
009200 FILE SECTION.
009300
009400 FD  REPREQ-FILE
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700*----   LAYOUT PEDIDO DE REPORTE  (TRANSACCION DE ENTRADA)      -
009800*       KC02803.ALU9999.CURSOS.REPREQ  -  LARGO 26 BYTES         *
009900 01  REG-REPREQ.
010000     03  RPQ-CUENTA-ID            PIC 9(09).
010100     03  RPQ-FECHA-INICIO         PIC 9(08).                      KC-00887
010200     03  RPQ-FECHA-FIN            PIC 9(08).
010250     03  FILLER                   PIC X(01)    VALUE SPACES.
010300
010400 FD  CUENTA-FILE
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700     COPY CPCUENTA.
010800
010900 FD  CLIENTE-FILE
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200     COPY CPCLIEN.                                                KC-02011
011300
011400 FD  MOVIMIENTO-FILE
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700     COPY CPMOVTO.
011800
011900 FD  REPSAL-FILE
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012150*----   LARGO 180 BYTES (INCLUYE TIPO Y ESTADO DE LA CUENTA -
012175*       EN LA CABECERA, VER 2300-IMPRIME-CABECERA-I)         -
012200 01  REG-REPSAL                  PIC X(180).                              
012300
012400 WORKING-STORAGE SECTION.
012500*=======================*
012600
012700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012800
012900*----  FILE STATUS  ---------------------------------------------
013000 77  FS-REPREQ                  PIC XX      VALUE SPACES.
013100 77  FS-CUENTA                  PIC XX      VALUE SPACES.
013200 77  FS-CLIENTE                 PIC XX      VALUE SPACES.
013300 77  FS-MOVTO                   PIC XX      VALUE SPACES.
013400 77  FS-REPSAL                  PIC XX      VALUE SPACES.
013500
013600 77  WS-STATUS-FIN              PIC X       VALUE 'N'.
013700     88  WS-FIN-LECTURA                     VALUE 'Y'.
013800     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
013900
014000*----  TABLA DE MOVIMIENTOS EN MEMORIA (TODO EL ARCHIVO) ---------
014100*      KC-02011: SE CARGA UNA SOLA VEZ AL INICIO DEL REPORTE, Y   
014200*      SE FILTRA EN MEMORIA POR CADA PEDIDO DE REPORTE.           
014300 01  WS-TAB-MOVTO-CAB.
014400     03  WS-TAB-MOVTO-CANT      PIC 9(05)   COMP  VALUE ZEROS.
014450     03  FILLER                 PIC X(02)   VALUE SPACES.
014500     03  WS-TAB-MOVTO OCCURS 9000 TIMES
014600                     INDEXED BY WS-IX-MOV.
014700         05  WS-TM-FECHA-MOVIMIENTO  PIC 9(08).
014800         05  WS-TM-TIPO-MOVIMIENTO   PIC X(10).
014900         05  WS-TM-VALOR-MOVIMIENTO  PIC S9(9)V99 COMP-3.
015000         05  WS-TM-SALDO-MOVIMIENTO  PIC S9(9)V99 COMP-3.
015100         05  WS-TM-CUENTA-ID         PIC 9(09).
015200
015300*----  TABLA DE CLIENTES EN MEMORIA (REFERENCIA)  ----------------
015400 01  WS-TAB-CLIENTE-CAB.
015500     03  WS-TAB-CLIENTE-CANT    PIC 9(05)   COMP  VALUE ZEROS.
015550     03  FILLER                 PIC X(02)   VALUE SPACES.
015600     03  WS-TAB-CLIENTE OCCURS 2000 TIMES
015700                        ASCENDING KEY IS WS-TC-CLIENTE-ID
015800                        INDEXED BY WS-IX-CLI.
015900         05  WS-TC-CLIENTE-ID       PIC 9(09).
016000         05  WS-TC-CLIENTE-NOMBRE   PIC X(60).
016100
016200*----  ULTIMO NOMBRE DE CLIENTE ENCONTRADO (VER NOTA DE DISENO) --
016300*      NO SE REINICIA POR CUENTA: A PROPOSITO (KC-02011).
016400 77  WS-CLIENTE-NOMBRE           PIC X(60)  VALUE SPACES.
016500
016600*----  CLAVE RELATIVA (RRN) DEL MAESTRO DE CUENTAS  --------------
016700 77  WS-CTA-RRN                 PIC 9(09)   COMP  VALUE ZEROS.
016800 77  WS-CTA-RRN-TOPE            PIC 9(09)   COMP  VALUE 999999.
016900 77  WS-CTA-RRN-COCIENTE        PIC 9(09)   COMP  VALUE ZEROS.
017000 77  WS-CTA-ENCONTRADA          PIC X(01)   VALUE 'N'.
017100     88  WS-CTA-SI-ENCONTRO                 VALUE 'S'.
017200
017300*----  ACUMULADOR DE SALDO DE CONTROL POR CUENTA  ----------------
017400 77  WS-SALDO-CONTROL           PIC S9(9)V99 COMP-3 VALUE ZEROS.
017500
017600*----  CONTADORES DE TOTALES  ------------------------------------
017700 77  WS-CANT-PEDIDOS             PIC 9(05)  COMP  VALUE ZEROS.
017800 77  WS-CANT-CUENTAS-OMITIDAS    PIC 9(05)  COMP  VALUE ZEROS.
017900 77  WS-CANT-MOVTOS-IMPRESOS     PIC 9(05)  COMP  VALUE ZEROS.
018000 77  WS-CANT-EDIT                PIC ZZ,ZZ9       VALUE ZEROS.
018100
018200 77  WS-SUB                      PIC 9(05)  COMP  VALUE ZEROS.
018300
018400*----  LINEAS DE SALIDA  -----------------------------------------
018500 01  WS-LINEA-CABECERA.                                                   
018520     03  FILLER                  PIC X(01)  VALUE '1'.                    
018540     03  FILLER                  PIC X(09)  VALUE 'CUENTA : '.            
018560     03  WS-LC-NUMERO            PIC X(20)  VALUE SPACES.                 
018580     03  FILLER                  PIC X(04)  VALUE SPACES.                 
018600     03  FILLER                  PIC X(07)  VALUE 'TIPO : '.              
018620     03  WS-LC-TIPO              PIC X(20)  VALUE SPACES.         KC-02309
018640     03  FILLER                  PIC X(04)  VALUE SPACES.                 
018660     03  FILLER                  PIC X(10)  VALUE 'CLIENTE : '.           
018680     03  WS-LC-CLIENTE           PIC X(60)  VALUE SPACES.                 
018700     03  FILLER                  PIC X(04)  VALUE SPACES.                 
018720     03  FILLER                  PIC X(11)  VALUE 'SALDO INI: '.          
018740     03  WS-LC-SALDO-INI         PIC -(7)9.99 VALUE ZEROS.                
018760     03  FILLER                  PIC X(04)  VALUE SPACES.                 
018780     03  FILLER                  PIC X(09)  VALUE 'ESTADO : '.            
018800     03  WS-LC-ESTADO            PIC X(01)  VALUE SPACES.         KC-02309
018820     03  FILLER                  PIC X(05)  VALUE SPACES.                 
018840                                                                          
019600 01  WS-LINEA-DETALLE.
019700     03  FILLER                  PIC X(01)  VALUE SPACES.
019800     03  FILLER                  PIC X(09)  VALUE '  MOVTO: '.
019900     03  WS-LD-FECHA             PIC 9999/99/99.
020000     03  FILLER                  PIC X(01)  VALUE SPACES.
020100     03  WS-LD-TIPO              PIC X(10)  VALUE SPACES.
020200     03  FILLER                  PIC X(01)  VALUE SPACES.
020300     03  WS-LD-VALOR             PIC -(7)9.99 VALUE ZEROS.
020400     03  FILLER                  PIC X(01)  VALUE SPACES.
020500     03  FILLER                  PIC X(08)  VALUE 'SALDO : '.
020600     03  WS-LD-SALDO             PIC -(7)9.99 VALUE ZEROS.
020700     03  FILLER                  PIC X(117) VALUE SPACES.                 
020800
020900 01  WS-LINEA-FINAL.
021000     03  FILLER                  PIC X(01)  VALUE SPACES.
021100     03  FILLER                  PIC X(29)
021200         VALUE '  ---- SALDO FINAL CONTROL: '.
021300     03  WS-LF-SALDO             PIC -(7)9.99 VALUE ZEROS.
021400     03  FILLER                  PIC X(139) VALUE SPACES.                 
021500
021600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021700
021800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021900 PROCEDURE DIVISION.
022000
022100 0000-MAIN-PROGRAM-I.
022200
022300     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
022400     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
022500                               UNTIL WS-FIN-LECTURA
022600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
022700
022800 0000-MAIN-PROGRAM-F. GOBACK.
022900
023000
023100*-----------------------------------------------------------------
023200 1000-INICIO-I.
023300
023400     SET WS-NO-FIN-LECTURA TO TRUE
023500
023600     OPEN INPUT REPREQ-FILE
023700     IF FS-REPREQ IS NOT EQUAL '00' THEN
023800        DISPLAY '* ERROR EN OPEN REPREQ-FILE = ' FS-REPREQ
023900        MOVE 9999 TO RETURN-CODE
024000        SET WS-FIN-LECTURA TO TRUE
024100     END-IF
024200
024300     OPEN INPUT CUENTA-FILE
024400     IF FS-CUENTA IS NOT EQUAL '00' THEN
024500        DISPLAY '* ERROR EN OPEN CUENTA-FILE = ' FS-CUENTA
024600        MOVE 9999 TO RETURN-CODE
024700        SET WS-FIN-LECTURA TO TRUE
024800     END-IF
024900
025000     OPEN INPUT CLIENTE-FILE
025100     IF FS-CLIENTE IS NOT EQUAL '00' THEN
025200        DISPLAY '* ERROR EN OPEN CLIENTE-FILE = ' FS-CLIENTE
025300        MOVE 9999 TO RETURN-CODE
025400        SET WS-FIN-LECTURA TO TRUE
025500     END-IF
025600
025700     OPEN INPUT MOVIMIENTO-FILE
025800     IF FS-MOVTO IS NOT EQUAL '00' THEN
025900        DISPLAY '* ERROR EN OPEN MOVIMIENTO-FILE = ' FS-MOVTO
026000        MOVE 9999 TO RETURN-CODE
026100        SET WS-FIN-LECTURA TO TRUE
026200     END-IF
026300
026400     OPEN OUTPUT REPSAL-FILE
026500     IF FS-REPSAL IS NOT EQUAL '00' THEN
026600        DISPLAY '* ERROR EN OPEN REPSAL-FILE = ' FS-REPSAL
026700        MOVE 9999 TO RETURN-CODE
026800        SET WS-FIN-LECTURA TO TRUE
026900     END-IF
027000
027100     IF NOT WS-FIN-LECTURA THEN
027200        PERFORM 1100-CARGAR-MOVTOS-I    THRU 1100-CARGAR-MOVTOS-F
027300        PERFORM 1200-CARGAR-CLIENTES-I
027400           THRU 1200-CARGAR-CLIENTES-F
027500        PERFORM 2900-LEER-REPREQ-I      THRU 2900-LEER-REPREQ-F
027600     END-IF.
027700
027800 1000-INICIO-F. EXIT.
027900
028000
028100*---- CARGA COMPLETA DEL DETALLE DE MOVIMIENTOS A LA TABLA -------
028200 1100-CARGAR-MOVTOS-I.
028300
028400     PERFORM 1110-CARGAR-MOVTOS-LEER-I
028500        THRU 1110-CARGAR-MOVTOS-LEER-F
028600     PERFORM 1120-CARGAR-MOVTOS-CICLO-I
028700        THRU 1120-CARGAR-MOVTOS-CICLO-F
028800        UNTIL FS-MOVTO IS EQUAL '10'
028900     CLOSE MOVIMIENTO-FILE.
029000
029100 1100-CARGAR-MOVTOS-F. EXIT.
029200
029300
029400*---- CUERPO DEL CICLO DE CARGA, UN MOVIMIENTO POR VUELTA --------
029500 1120-CARGAR-MOVTOS-CICLO-I.
029600
029700     ADD 1 TO WS-TAB-MOVTO-CANT
029800     SET WS-IX-MOV TO WS-TAB-MOVTO-CANT
029900     MOVE MOV-FECHA-MOVIMIENTO
030000        TO WS-TM-FECHA-MOVIMIENTO (WS-IX-MOV)
030100     MOVE MOV-TIPO-MOVIMIENTO
030200        TO WS-TM-TIPO-MOVIMIENTO (WS-IX-MOV)
030300     MOVE MOV-VALOR-MOVIMIENTO
030400        TO WS-TM-VALOR-MOVIMIENTO (WS-IX-MOV)
030500     MOVE MOV-SALDO-MOVIMIENTO
030600        TO WS-TM-SALDO-MOVIMIENTO (WS-IX-MOV)
030700     MOVE MOV-CUENTA-ID
030800        TO WS-TM-CUENTA-ID (WS-IX-MOV)
030900     PERFORM 1110-CARGAR-MOVTOS-LEER-I
031000        THRU 1110-CARGAR-MOVTOS-LEER-F.
031100
031200 1120-CARGAR-MOVTOS-CICLO-F. EXIT.
031300
031400 1110-CARGAR-MOVTOS-LEER-I.
031500
031600     READ MOVIMIENTO-FILE.
031700
031800 1110-CARGAR-MOVTOS-LEER-F. EXIT.
031900
032000
032100*---- CARGA COMPLETA DEL ARCHIVO DE CLIENTES A LA TABLA ----------
032200 1200-CARGAR-CLIENTES-I.
032300
032400     PERFORM 1210-CARGAR-CLIENTES-LEER-I
032500        THRU 1210-CARGAR-CLIENTES-LEER-F
032600     PERFORM 1220-CARGAR-CLIENTES-CICLO-I
032700        THRU 1220-CARGAR-CLIENTES-CICLO-F
032800        UNTIL FS-CLIENTE IS EQUAL '10'
032900     CLOSE CLIENTE-FILE.
033000
033100 1200-CARGAR-CLIENTES-F. EXIT.
033200
033300
033400*---- CUERPO DEL CICLO DE CARGA, UN CLIENTE POR VUELTA -----------
033500 1220-CARGAR-CLIENTES-CICLO-I.
033600
033700     ADD 1 TO WS-TAB-CLIENTE-CANT
033800     SET WS-IX-CLI TO WS-TAB-CLIENTE-CANT
033900     MOVE CLI-CLIENTE-ID     TO WS-TC-CLIENTE-ID (WS-IX-CLI)
034000     MOVE CLI-CLIENTE-NOMBRE
034100        TO WS-TC-CLIENTE-NOMBRE (WS-IX-CLI)
034200     PERFORM 1210-CARGAR-CLIENTES-LEER-I
034300        THRU 1210-CARGAR-CLIENTES-LEER-F.
034400
034500 1220-CARGAR-CLIENTES-CICLO-F. EXIT.
034600
034700 1210-CARGAR-CLIENTES-LEER-I.
034800
034900     READ CLIENTE-FILE.
035000
035100 1210-CARGAR-CLIENTES-LEER-F. EXIT.
035200
035300
035400*-----------------------------------------------------------------
035500 2000-PROCESO-I.
035600
035700     ADD 1 TO WS-CANT-PEDIDOS
035800     PERFORM 2100-BUSCAR-CUENTA-I THRU 2100-BUSCAR-CUENTA-F
035900
036000     IF NOT WS-CTA-SI-ENCONTRO THEN
036100*       KC-02011: PEDIDO POR CUENTA INEXISTENTE, SE OMITE SIN
036200*       EMITIR ERROR NI LINEA DE SALIDA.
036300        ADD 1 TO WS-CANT-CUENTAS-OMITIDAS
036400     ELSE
036500        PERFORM 2150-BUSCAR-CLIENTE-I THRU 2150-BUSCAR-CLIENTE-F
036600        MOVE CTA-SALDO-INICIAL TO WS-SALDO-CONTROL
036700        PERFORM 2300-IMPRIME-CABECERA-I
036800           THRU 2300-IMPRIME-CABECERA-F
036900        PERFORM 2200-FILTRAR-MOVTOS-I THRU 2200-FILTRAR-MOVTOS-F
037000        PERFORM 2500-IMPRIME-SALDO-FINAL-I
037100           THRU 2500-IMPRIME-SALDO-FINAL-F
037200     END-IF
037300
037400     PERFORM 2900-LEER-REPREQ-I THRU 2900-LEER-REPREQ-F.
037500
037600 2000-PROCESO-F. EXIT.
037700
037800
037900*---- BUSCA LA CUENTA PEDIDA POR ID-CUENTA (RRN DIRECTO) ---------
038000 2100-BUSCAR-CUENTA-I.
038100
038200     DIVIDE RPQ-CUENTA-ID BY WS-CTA-RRN-TOPE
038300        GIVING WS-CTA-RRN-COCIENTE REMAINDER WS-CTA-RRN
038400     ADD 1 TO WS-CTA-RRN
038500     READ CUENTA-FILE
038600     IF FS-CUENTA IS EQUAL '00' AND CTA-ID-CUENTA = RPQ-CUENTA-ID
038700        MOVE 'S' TO WS-CTA-ENCONTRADA
038800     ELSE
038900        MOVE 'N' TO WS-CTA-ENCONTRADA
039000     END-IF.
039100
039200 2100-BUSCAR-CUENTA-F. EXIT.
039300
039400
039500*---- BUSCA EL NOMBRE DEL CLIENTE EN LA TABLA DE REFERENCIA ------
039600*     KC-02011: SI NO SE ENCUENTRA, WS-CLIENTE-NOMBRE CONSERVA EL
039700*     ULTIMO VALOR ENCONTRADO EN UN PEDIDO ANTERIOR (VER BANNER).
039800 2150-BUSCAR-CLIENTE-I.
039900
040000     SET WS-IX-CLI TO 1
040100     SEARCH ALL WS-TAB-CLIENTE
040200        AT END
040300           CONTINUE
040400        WHEN WS-TC-CLIENTE-ID (WS-IX-CLI) = CTA-CLIENTE-ID
040500           MOVE WS-TC-CLIENTE-NOMBRE (WS-IX-CLI)
040600              TO WS-CLIENTE-NOMBRE
040700     END-SEARCH.
040800
040900 2150-BUSCAR-CLIENTE-F. EXIT.
041000
041100
041200*---- FILTRA Y EMITE LOS MOVIMIENTOS DE LA CUENTA EN EL RANGO ----
041300 2200-FILTRAR-MOVTOS-I.
041400
041500     PERFORM 2210-FILTRAR-CICLO-I THRU 2210-FILTRAR-CICLO-F
041600        VARYING WS-SUB FROM 1 BY 1
041700        UNTIL WS-SUB > WS-TAB-MOVTO-CANT.
041800
041900 2200-FILTRAR-MOVTOS-F. EXIT.
042000
042100
042200*---- CUERPO DEL CICLO DE FILTRADO, UN MOVIMIENTO POR VUELTA -----
042300 2210-FILTRAR-CICLO-I.
042400
042500     IF WS-TM-CUENTA-ID (WS-SUB) = CTA-ID-CUENTA
042600        AND WS-TM-FECHA-MOVIMIENTO (WS-SUB)
042700            IS NOT LESS THAN RPQ-FECHA-INICIO
042800        AND WS-TM-FECHA-MOVIMIENTO (WS-SUB)
042900            IS NOT GREATER THAN RPQ-FECHA-FIN
043000        COMPUTE WS-SALDO-CONTROL                                  KC-02011
043100           ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
043200           = WS-SALDO-CONTROL + WS-TM-VALOR-MOVIMIENTO (WS-SUB)
043300        PERFORM 2400-IMPRIME-DETALLE-I
043400           THRU 2400-IMPRIME-DETALLE-F
043500     END-IF.
043600
043700 2210-FILTRAR-CICLO-F. EXIT.
043800
043900
044000*---- IMPRIME LA CABECERA DE LA CUENTA  --------------------------
044100 2300-IMPRIME-CABECERA-I.
044200
044300     MOVE CTA-NUMERO-CUENTA  TO WS-LC-NUMERO
044350     MOVE CTA-TIPO-CUENTA    TO WS-LC-TIPO                        KC-02309
044400     MOVE WS-CLIENTE-NOMBRE  TO WS-LC-CLIENTE
044500     MOVE CTA-SALDO-INICIAL  TO WS-LC-SALDO-INI
044550     MOVE CTA-ESTADO         TO WS-LC-ESTADO                      KC-02309
044600
044700     WRITE REG-REPSAL FROM WS-LINEA-CABECERA.
044800
044900 2300-IMPRIME-CABECERA-F. EXIT.
045000
045100
045200*---- IMPRIME EL DETALLE DE UN MOVIMIENTO ------------------------
045300*     KC-02011: SE IMPRIME EL SALDO GRABADO EN EL MOVIMIENTO, NO
045400*     EL SALDO DE CONTROL ACUMULADO POR ESTE REPORTE.
045500 2400-IMPRIME-DETALLE-I.
045600
045700     MOVE WS-TM-FECHA-MOVIMIENTO (WS-SUB) TO WS-LD-FECHA
045800     MOVE WS-TM-TIPO-MOVIMIENTO (WS-SUB)  TO WS-LD-TIPO
045900     MOVE WS-TM-VALOR-MOVIMIENTO (WS-SUB) TO WS-LD-VALOR
046000     MOVE WS-TM-SALDO-MOVIMIENTO (WS-SUB) TO WS-LD-SALDO
046100
046200     WRITE REG-REPSAL FROM WS-LINEA-DETALLE
046300     ADD 1 TO WS-CANT-MOVTOS-IMPRESOS.
046400
046500 2400-IMPRIME-DETALLE-F. EXIT.
046600
046700
046800*---- IMPRIME EL SALDO FINAL DE CONTROL DE LA CUENTA -------------
046900 2500-IMPRIME-SALDO-FINAL-I.                                      KC-00701
047000
047100     MOVE WS-SALDO-CONTROL TO WS-LF-SALDO
047200
047300     WRITE REG-REPSAL FROM WS-LINEA-FINAL.
047400
047500 2500-IMPRIME-SALDO-FINAL-F. EXIT.
047600
047700
047800*-----------------------------------------------------------------
047900 2900-LEER-REPREQ-I.
048000
048100     READ REPREQ-FILE
048200
048300     EVALUATE FS-REPREQ
048400        WHEN '00'
048500           CONTINUE
048600        WHEN '10'
048700           SET WS-FIN-LECTURA TO TRUE
048800        WHEN OTHER
048900           DISPLAY '* ERROR EN LECTURA REPREQ = ' FS-REPREQ
049000           MOVE 9999 TO RETURN-CODE
049100           SET WS-FIN-LECTURA TO TRUE
049200     END-EVALUATE.
049300
049400 2900-LEER-REPREQ-F. EXIT.
049500
049600
049700*-----------------------------------------------------------------
049800 9999-FINAL-I.
049900
050000     CLOSE REPREQ-FILE
050100     IF FS-REPREQ IS NOT EQUAL '00' THEN
050200        DISPLAY '* ERROR EN CLOSE REPREQ-FILE = ' FS-REPREQ
050300        MOVE 9999 TO RETURN-CODE
050400     END-IF
050500
050600     CLOSE CUENTA-FILE
050700     IF FS-CUENTA IS NOT EQUAL '00' THEN
050800        DISPLAY '* ERROR EN CLOSE CUENTA-FILE = ' FS-CUENTA
050900        MOVE 9999 TO RETURN-CODE
051000     END-IF
051100
051200     CLOSE REPSAL-FILE
051300     IF FS-REPSAL IS NOT EQUAL '00' THEN
051400        DISPLAY '* ERROR EN CLOSE REPSAL-FILE = ' FS-REPSAL
051500        MOVE 9999 TO RETURN-CODE
051600     END-IF
051700
051800     DISPLAY '=============================================='
051900     MOVE WS-CANT-PEDIDOS          TO WS-CANT-EDIT
052000     DISPLAY ' PEDIDOS DE REPORTE LEIDOS : ' WS-CANT-EDIT
052100     MOVE WS-CANT-CUENTAS-OMITIDAS TO WS-CANT-EDIT
052200     DISPLAY ' CUENTAS OMITIDAS          : ' WS-CANT-EDIT
052300     MOVE WS-CANT-MOVTOS-IMPRESOS  TO WS-CANT-EDIT
052400     DISPLAY ' MOVIMIENTOS IMPRESOS      : ' WS-CANT-EDIT.
052500
052600 9999-FINAL-F. EXIT.
